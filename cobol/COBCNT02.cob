000100*-----------------------------------------------------------------
000200*    COBCNT02 - BUILD THE IDENTITY SIGNATURE FOR ONE CONTACT ROW
000300*               CALLED BY COBCNT10 DURING CONFLICT DETECTION.
000400*               TRIMS AND LOWER-CASES THE FIRST NAME, LAST NAME
000500*               AND COMPANY, THEN GLUES THEM INTO ONE SIGNATURE
000600*               FIELD.  TWO ROWS SHARING AN E-MAIL ADDRESS BUT
000700*               CARRYING DIFFERENT SIGNATURES ARE A DUPLICATE-
000800*               EMAIL CONFLICT - SEE 5000-DETECT-EMAIL-CONFLICTS
000900*               IN COBCNT10.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF MYTELCO CDS APPLICATION-------------
001300*
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    COBCNT02.
001700 AUTHOR.        R K SHARMA.
001800 INSTALLATION.  MYTELCO DATA CENTER.
001900 DATE-WRITTEN.  JANUARY 1987.
002000 DATE-COMPILED.
002100 SECURITY.      MYTELCO INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*    ----------
002500*    1987-01-14  RKS  CNT-1002  ORIGINAL VERSION - CONCATENATED
002600*                              THE THREE FIELDS AS-IS.
002700*    1987-05-19  RKS  CNT-1010  ADDED THE TRIM/LOWER-CASE STEP -
002800*                              "JOHN SMITH" AND " john  smith"
002900*                              WERE BUILDING TWO SIGNATURES FOR
003000*                              WHAT IS CLEARLY ONE PERSON.
003100*    1990-11-02  TLW  CNT-1017  SEPARATOR BYTE ADDED BETWEEN EACH
003200*                              FIELD SO "JOHNSMITH" DOES NOT
003300*                              COLLIDE WITH "JOHN" + "SMITH" RUN
003400*                              TOGETHER FROM A SHORT COMPANY.
003500*    1995-03-11  PDM  CNT-1027  NOTE INTERNAL BLANKS ARE KEPT -
003600*                              ONLY LEADING/TRAILING BLANKS ARE
003700*                              TRIMMED, UNLIKE THE E-MAIL SCRUB
003800*                              IN COBCNT01 WHICH DROPS AT THE
003900*                              FIRST EMBEDDED BLANK.
004000*    1998-09-15  Y2K  CNT-1900  YEAR 2000 READINESS REVIEW - NO
004100*                              DATE FIELDS IN THIS PROGRAM. NO
004200*                              CODE CHANGE REQUIRED. SIGNED OFF.
004300*    2002-05-27  JFH  CNT-1047  COMMENT CLEAN-UP ONLY, NO LOGIC
004400*                              CHANGE.
004500*    2006-03-02  RKS  CNT-1062  SHOP STANDARD NOW REQUIRES EVERY
004600*                              LOOP BODY TO LIVE IN ITS OWN
004700*                              PARAGRAPH.  THE TRIM SCAN BELOW WAS
004800*                              STILL WRITTEN IN-LINE - PULLED BOTH
004900*                              PASSES OUT.  NO CHANGE TO WHAT GETS
005000*                              TRIMMED.
005100*    2009-07-08  TLW  CNT-1071  AUDIT FOUND WS-FIELD-CHARS, WS-SIG-
005200*                              WORK-CHARS AND SIGNATURE-CHARS
005300*                              DECLARED BUT NEVER MOVED INTO OR OUT
005400*                              OF.  BOTH THE FIELD COPY AND THE
005500*                              FINAL SIGNATURE MOVE NOW GO THROUGH
005600*                              THE CHARACTER TABLES ONE BYTE AT A
005700*                              TIME, SAME AS THE TRIM SCAN ALREADY
005800*                              DOES.  ALSO PULLED THE 30 AND 92
005900*                              LIMITS OUT TO 77-LEVELS.
006000*    2009-09-02  TLW  CNT-1079  LINKAGE SECTION PARAMETERS WERE
006100*                              CARRYING AN LK- PREFIX NOT USED
006200*                              ANYWHERE ELSE IN THE SHOP'S CALLED
006300*                              PROGRAMS (SEE COBCIO50-53) - DROPPED
006400*                              IT.  FIRST-NAME, LAST-NAME, COMPANY
006500*                              AND SIGNATURE NOW BARE.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*-----------------------------------------------------------------
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400*
007500*    ** table-size constants, carried as 77-levels the way this **
007600*    ** shop has always kept its fixed bounds - see COBCIO14 **
007700*    ** ERROR-TEXT-LEN for the house pattern. **
007800 77  WS-MAX-FIELD-LEN               PIC S9(4) COMP VALUE +30.
007900 77  WS-SIGNATURE-LEN               PIC S9(4) COMP VALUE +92.
008000*
008100 01  WS-SWITCHES.
008200     03  WS-SCAN-DONE-SW            PIC X     VALUE 'N'.
008300         88  WS-SCAN-DONE                     VALUE 'Y'.
008400     03  FILLER                     PIC X(02).
008500*
008600 01  WS-SCAN-FIELDS.
008700     03  WS-SCAN-IDX                PIC 9(2)  COMP.
008800     03  WS-START-POS               PIC 9(2)  COMP.
008900     03  WS-END-POS                 PIC 9(2)  COMP.
009000     03  WS-FIELD-LEN               PIC 9(2)  COMP.
009100     03  FILLER                     PIC X(04).
009200*
009300*    ** one shared work area, reused for each of the three **
009400*    ** fields in turn - this shop does not write a separate **
009500*    ** trim routine per field when one will do. **
009600 01  WS-FIELD-IN                    PIC X(30).
009700 01  WS-FIELD-OUT                   PIC X(30).
009800*        ** character table view the trim loop copies into, one **
009900*        ** position at a time - see 1030-COPY-FIELD-CHAR below **
010000 01  WS-FIELD-CHARS REDEFINES WS-FIELD-OUT
010100                                    PIC X(01) OCCURS 30 TIMES.
010200*
010300 01  WS-SIGNATURE-WORK.
010400     03  WS-SIG-FIRST               PIC X(30).
010500     03  WS-SIG-SEP1                PIC X(01) VALUE '|'.
010600     03  WS-SIG-LAST                PIC X(30).
010700     03  WS-SIG-SEP2                PIC X(01) VALUE '|'.
010800     03  WS-SIG-COMPANY             PIC X(30).
010900*        ** character table view the signature is moved out of, **
011000*        ** one position at a time - see 0010-COPY-SIGNATURE **
011100     03  WS-SIG-WORK-CHARS REDEFINES WS-SIGNATURE-WORK
011200                                    PIC X(01) OCCURS 92 TIMES.
011300*
011400*-----------------------------------------------------------------
011500 LINKAGE SECTION.
011600*
011700 01  FIRST-NAME                  PIC X(30).
011800 01  LAST-NAME                   PIC X(30).
011900 01  COMPANY                     PIC X(30).
012000 01  SIGNATURE                   PIC X(92).
012100*    ** character table view 0010-COPY-SIGNATURE moves the **
012200*    ** finished signature into, one position at a time **
012300 01  SIGNATURE-CHARS REDEFINES SIGNATURE
012400                                    PIC X(01) OCCURS 92 TIMES.
012500*-----------------------------------------------------------------
012600 PROCEDURE DIVISION USING FIRST-NAME
012700                           LAST-NAME
012800                           COMPANY
012900                           SIGNATURE.
013000*-----------------------------------------------------------------
013100 0000-BUILD-IDENTITY-SIGNATURE.
013200*
013300     MOVE FIRST-NAME        TO WS-FIELD-IN.
013400     PERFORM 1000-TRIM-AND-LOWER-FIELD THRU 1000-EXIT.
013500     MOVE WS-FIELD-OUT         TO WS-SIG-FIRST.
013600*
013700     MOVE LAST-NAME         TO WS-FIELD-IN.
013800     PERFORM 1000-TRIM-AND-LOWER-FIELD THRU 1000-EXIT.
013900     MOVE WS-FIELD-OUT         TO WS-SIG-LAST.
014000*
014100     MOVE COMPANY           TO WS-FIELD-IN.
014200     PERFORM 1000-TRIM-AND-LOWER-FIELD THRU 1000-EXIT.
014300     MOVE WS-FIELD-OUT         TO WS-SIG-COMPANY.
014400*
014500     PERFORM 0010-COPY-SIGNATURE THRU 0010-EXIT
014600         VARYING WS-SCAN-IDX FROM 1 BY 1
014700             UNTIL WS-SCAN-IDX > WS-SIGNATURE-LEN.
014800*
014900     GOBACK.
015000*-----------------------------------------------------------------
015100* 0010-COPY-SIGNATURE - MOVE THE FINISHED SIGNATURE OUT OF
015200*                       WS-SIGNATURE-WORK AND INTO SIGNATURE
015300*                       ONE BYTE AT A TIME, THE SAME WAY THE TRIM
015400*                       PARAGRAPHS BELOW SCAN ONE BYTE AT A TIME.
015500*-----------------------------------------------------------------
015600 0010-COPY-SIGNATURE.
015700     MOVE WS-SIG-WORK-CHARS(WS-SCAN-IDX)
015800                                 TO SIGNATURE-CHARS(WS-SCAN-IDX).
015900 0010-EXIT.
016000     EXIT.
016100*-----------------------------------------------------------------
016200* 1000-TRIM-AND-LOWER-FIELD - TRIM LEADING/TRAILING BLANKS FROM
016300*                             WS-FIELD-IN AND FOLD TO LOWER CASE
016400*                             INTO WS-FIELD-OUT.  INTERNAL BLANKS
016500*                             ARE LEFT ALONE - "VAN DER BERG"
016600*                             STAYS THREE WORDS.
016700*-----------------------------------------------------------------
016800 1000-TRIM-AND-LOWER-FIELD.
016900*
017000     MOVE SPACES                TO WS-FIELD-OUT.
017100     MOVE ZERO                  TO WS-START-POS WS-END-POS.
017200*
017300     MOVE 'N' TO WS-SCAN-DONE-SW.
017400     PERFORM 1010-FIND-START-POS THRU 1010-EXIT
017500         VARYING WS-SCAN-IDX FROM 1 BY 1
017600             UNTIL WS-SCAN-IDX > WS-MAX-FIELD-LEN OR WS-SCAN-DONE.
017700*
017800     IF WS-START-POS = ZERO
017900*        ** all blanks **
018000         GO TO 1000-EXIT
018100     END-IF.
018200*
018300     MOVE 'N' TO WS-SCAN-DONE-SW.
018400     PERFORM 1020-FIND-END-POS THRU 1020-EXIT
018500         VARYING WS-SCAN-IDX FROM WS-MAX-FIELD-LEN BY -1
018600             UNTIL WS-SCAN-IDX < 1 OR WS-SCAN-DONE.
018700*
018800     COMPUTE WS-FIELD-LEN = WS-END-POS - WS-START-POS + 1.
018900     PERFORM 1030-COPY-FIELD-CHAR THRU 1030-EXIT
019000         VARYING WS-SCAN-IDX FROM 1 BY 1
019100             UNTIL WS-SCAN-IDX > WS-FIELD-LEN.
019200*
019300     INSPECT WS-FIELD-OUT(1:WS-FIELD-LEN) CONVERTING
019400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019500      TO "abcdefghijklmnopqrstuvwxyz".
019600*
019700 1000-EXIT.
019800     EXIT.
019900*
020000 1010-FIND-START-POS.                                             CNT-1062
020100     IF WS-FIELD-IN(WS-SCAN-IDX:1) NOT = SPACE
020200         MOVE WS-SCAN-IDX TO WS-START-POS
020300         MOVE 'Y'         TO WS-SCAN-DONE-SW
020400     END-IF.
020500 1010-EXIT.
020600     EXIT.
020700*
020800 1020-FIND-END-POS.                                               CNT-1062
020900     IF WS-FIELD-IN(WS-SCAN-IDX:1) NOT = SPACE
021000         MOVE WS-SCAN-IDX TO WS-END-POS
021100         MOVE 'Y'         TO WS-SCAN-DONE-SW
021200     END-IF.
021300 1020-EXIT.
021400     EXIT.
021500*
021600 1030-COPY-FIELD-CHAR.                                            CNT-1071
021700     MOVE WS-FIELD-IN(WS-START-POS + WS-SCAN-IDX - 1:1)
021800                                 TO WS-FIELD-CHARS(WS-SCAN-IDX).
021900 1030-EXIT.
022000     EXIT.
022100*
022200*    END PROGRAM COBCNT02.
000100*-----------------------------------------------------------------
000200*    COBCNT01 - NORMALIZE AND VALIDATE ONE CONTACT E-MAIL ADDRESS
000300*               CALLED BY COBCNT10 ONCE PER DATA ROW OF THE
000400*               CONTACTS UPLOAD.  RETURNS THE NORMALIZED EMAIL,
000500*               A VALID/INVALID FLAG, AND AN ERROR CODE WHEN
000600*               THE ROW FAILS VALIDATION.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO CDS APPLICATION-------------
001000*
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    COBCNT01.
001400 AUTHOR.        R K SHARMA.
001500 INSTALLATION.  MYTELCO DATA CENTER.
001600 DATE-WRITTEN.  JANUARY 1987.
001700 DATE-COMPILED.
001800 SECURITY.      MYTELCO INTERNAL USE ONLY.
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*    ----------
002200*    1987-01-14  RKS  CNT-1001  ORIGINAL VERSION - LOCAL-PART/
002300*                              DOMAIN SPLIT AND DOT CHECK ONLY.
002400*    1988-06-02  RKS  CNT-1009  ADDED TRAILING ANNOTATION STRIP
002500*                              (FIRST EMBEDDED BLANK ENDS THE
002600*                              ADDRESS) AFTER HELP DESK TICKETS
002700*                              ON "USER@MYTELCO.COM (EXT 4010)"
002800*                              STYLE ROWS COMING THROUGH.
002900*    1991-09-20  TLW  CNT-1015  ADDED EMPTY-LOCAL-PART CHECK SO
003000*                              "@MYTELCO.COM" NO LONGER PASSES.
003100*    1993-02-08  TLW  CNT-1022  REJECT ANY ADDRESS CONTAINING A
003200*                              SEMICOLON - OPERATIONS WAS SEEING
003300*                              TWO ADDRESSES PASTED INTO ONE CELL.
003400*    1995-11-30  PDM  CNT-1029  DOMAIN COMMA/SEMICOLON CHECK ADDED.
003500*    1998-09-15  Y2K  CNT-1900  YEAR 2000 READINESS REVIEW - NO
003600*                              DATE FIELDS IN THIS PROGRAM. NO
003700*                              CODE CHANGE REQUIRED. SIGNED OFF.
003800*    2001-04-03  PDM  CNT-1041  RESTATED THE SCAN LOGIC AGAINST
003900*                              NORMALIZED-EMAIL RATHER THAN
004000*                              RE-READING THE RAW FIELD TWICE.
004100*    2004-07-19  JFH  CNT-1058  COMMENT CLEAN-UP ONLY, NO LOGIC
004200*                              CHANGE.
004300*    2006-03-02  RKS  CNT-1062  SHOP STANDARD NOW REQUIRES EVERY
004400*                              LOOP BODY TO LIVE IN ITS OWN
004500*                              PARAGRAPH.  THE SCAN LOOPS BELOW
004600*                              WERE STILL WRITTEN IN-LINE - PULLED
004700*                              EACH ONE OUT.  NO CHANGE TO WHAT
004800*                              GETS SCANNED OR HOW.
004900*    2009-07-08  TLW  CNT-1071  AUDIT FOUND WS-WORK-EMAIL-CHARS,
005000*                              WS-DOMAIN-CHARS AND NORMALIZED-
005100*                              EMAIL-CHARS DECLARED BUT NEVER MOVED
005200*                              INTO OR OUT OF.  THE ADDRESS COPY,
005300*                              THE DOMAIN PUNCTUATION COUNTS AND THE
005400*                              WHOLE-ADDRESS SEMICOLON COUNT NOW GO
005500*                              THROUGH THE CHARACTER TABLES ONE BYTE
005600*                              AT A TIME.  ALSO PULLED THE 80 LIMIT
005700*                              OUT TO A 77-LEVEL.
005800*    2009-09-02  TLW  CNT-1079  LINKAGE SECTION PARAMETERS WERE
005900*                              CARRYING AN LK- PREFIX NOT USED
006000*                              ANYWHERE ELSE IN THE SHOP'S CALLED
006100*                              PROGRAMS (SEE COBCIO50-53) - DROPPED
006200*                              IT.  RAW-EMAIL, NORMALIZED-EMAIL,
006300*                              VALID-FLAG AND ERROR-CODE NOW BARE.
006400*-----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*-----------------------------------------------------------------
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200*
007300*    ** table-size constant, carried as a 77-level the way this **
007400*    ** shop has always kept its fixed bounds - see COBCIO14 **
007500*    ** ERROR-TEXT-LEN for the house pattern. **
007600 77  WS-MAX-EMAIL-LEN               PIC S9(4) COMP VALUE +80.
007700*
007800 01  WS-SWITCHES.
007900     03  WS-SCAN-DONE-SW            PIC X     VALUE 'N'.
008000         88  WS-SCAN-DONE                     VALUE 'Y'.
008100     03  FILLER                     PIC X(02).
008200*
008300 01  WS-SCAN-FIELDS.
008400     03  WS-SCAN-IDX                PIC 9(2)  COMP.
008500     03  WS-START-POS               PIC 9(2)  COMP.
008600     03  WS-EMAIL-LEN               PIC 9(2)  COMP.
008700     03  WS-DOMAIN-LEN              PIC 9(2)  COMP.
008800     03  WS-FIRST-AT-POS            PIC 9(2)  COMP.
008900     03  WS-LAST-AT-POS             PIC 9(2)  COMP.
009000     03  WS-DOT-COUNT               PIC 9(3)  COMP.
009100     03  WS-SEMI-COUNT              PIC 9(3)  COMP.
009200     03  WS-DOMAIN-COMMA-COUNT      PIC 9(3)  COMP.
009300     03  WS-DOMAIN-SEMI-COUNT       PIC 9(3)  COMP.
009400     03  FILLER                     PIC X(04).
009500*
009600 01  WS-WORK-EMAIL.
009700     03  WS-WORK-EMAIL-TEXT         PIC X(80).
009800*        ** character table view 1030-COPY-EMAIL-CHAR copies the **
009900*        ** annotation-stripped address into, one byte at a time **
010000     03  WS-WORK-EMAIL-CHARS REDEFINES WS-WORK-EMAIL-TEXT
010100                                    PIC X(01) OCCURS 80 TIMES.
010200     03  FILLER                     PIC X(02).
010300*
010400 01  WS-DOMAIN-PART.
010500     03  WS-DOMAIN-TEXT             PIC X(80).
010600*        ** character table view 2040-COUNT-DOMAIN-PUNCT scans **
010700*        ** for the dot/comma/semicolon checks below **
010800     03  WS-DOMAIN-CHARS REDEFINES WS-DOMAIN-TEXT
010900                                    PIC X(01) OCCURS 80 TIMES.
011000     03  FILLER                     PIC X(02).
011100*
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*
011500 01  RAW-EMAIL                   PIC X(80).
011600 01  NORMALIZED-EMAIL            PIC X(80).
011700*    ** character table view 1040-COPY-NORMALIZED-CHAR and **
011800*    ** 2050-COUNT-ADDRESS-SEMI read and write below **
011900 01  NORMALIZED-EMAIL-CHARS REDEFINES NORMALIZED-EMAIL
012000                                    PIC X(01) OCCURS 80 TIMES.
012100 01  VALID-FLAG                  PIC X(01).
012200 01  ERROR-CODE                  PIC X(20).
012300*-----------------------------------------------------------------
012400 PROCEDURE DIVISION USING RAW-EMAIL
012500                           NORMALIZED-EMAIL
012600                           VALID-FLAG
012700                           ERROR-CODE.
012800*-----------------------------------------------------------------
012900 0000-NORMALIZE-AND-VALIDATE.
013000*
013100     PERFORM 1000-NORMALIZE-EMAIL
013200        THRU 1000-EXIT.
013300*
013400     PERFORM 2000-VALIDATE-EMAIL
013500        THRU 2000-EXIT.
013600*
013700     GOBACK.
013800*-----------------------------------------------------------------
013900* 1000-NORMALIZE-EMAIL - TRIM LEADING/TRAILING BLANKS, DROP ANY
014000*                        TRAILING ANNOTATION FROM THE FIRST
014100*                        EMBEDDED BLANK ONWARD, FOLD TO LOWER
014200*                        CASE.  EMPTY INPUT NORMALIZES TO SPACES.
014300*-----------------------------------------------------------------
014400 1000-NORMALIZE-EMAIL.
014500*
014600     MOVE SPACES              TO NORMALIZED-EMAIL.
014700     MOVE SPACES              TO WS-WORK-EMAIL-TEXT.
014800     MOVE ZERO                TO WS-START-POS.
014900*
015000     MOVE 'N' TO WS-SCAN-DONE-SW.
015100     PERFORM 1010-FIND-START-POS THRU 1010-EXIT
015200         VARYING WS-SCAN-IDX FROM 1 BY 1
015300             UNTIL WS-SCAN-IDX > WS-MAX-EMAIL-LEN OR WS-SCAN-DONE.
015400*
015500     IF WS-START-POS = ZERO
015600*        ** all blanks - nothing to normalize **
015700         GO TO 1000-EXIT
015800     END-IF.
015900*
016000*    ** walk forward from the first non-blank to the next blank -
016100*    ** that blank either ends the address or starts a trailing
016200*    ** annotation such as "(EXT 4010)"; either way, it is where
016300*    ** the normalized address stops. **
016400     MOVE WS-START-POS TO WS-SCAN-IDX.
016500     PERFORM 1020-ADVANCE-TO-BLANK THRU 1020-EXIT
016600         UNTIL WS-SCAN-IDX > WS-MAX-EMAIL-LEN
016700            OR RAW-EMAIL(WS-SCAN-IDX:1) = SPACE.
016800*
016900     COMPUTE WS-EMAIL-LEN = WS-SCAN-IDX - WS-START-POS.
017000     PERFORM 1030-COPY-EMAIL-CHAR THRU 1030-EXIT
017100         VARYING WS-SCAN-IDX FROM 1 BY 1
017200             UNTIL WS-SCAN-IDX > WS-EMAIL-LEN.
017300*
017400     INSPECT WS-WORK-EMAIL-TEXT(1:WS-EMAIL-LEN) CONVERTING
017500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017600      TO "abcdefghijklmnopqrstuvwxyz".
017700     PERFORM 1040-COPY-NORMALIZED-CHAR THRU 1040-EXIT
017800         VARYING WS-SCAN-IDX FROM 1 BY 1
017900             UNTIL WS-SCAN-IDX > WS-EMAIL-LEN.
018000*
018100*
018200 1000-EXIT.
018300     EXIT.
018400*
018500 1010-FIND-START-POS.                                             CNT-1062
018600     IF RAW-EMAIL(WS-SCAN-IDX:1) NOT = SPACE
018700         MOVE WS-SCAN-IDX TO WS-START-POS
018800         MOVE 'Y'         TO WS-SCAN-DONE-SW
018900     END-IF.
019000 1010-EXIT.
019100     EXIT.
019200*
019300 1020-ADVANCE-TO-BLANK.                                           CNT-1062
019400     ADD 1 TO WS-SCAN-IDX.
019500 1020-EXIT.
019600     EXIT.
019700*
019800 1030-COPY-EMAIL-CHAR.                                            CNT-1071
019900     MOVE RAW-EMAIL(WS-START-POS + WS-SCAN-IDX - 1:1)
020000                               TO WS-WORK-EMAIL-CHARS(WS-SCAN-IDX).
020100 1030-EXIT.
020200     EXIT.
020300*
020400 1040-COPY-NORMALIZED-CHAR.                                       CNT-1071
020500     MOVE WS-WORK-EMAIL-CHARS(WS-SCAN-IDX)
020600                          TO NORMALIZED-EMAIL-CHARS(WS-SCAN-IDX).
020700 1040-EXIT.
020800     EXIT.
020900*-----------------------------------------------------------------
021000* 2000-VALIDATE-EMAIL - APPLY THE MISSING/FORMAT RULES TO THE
021100*                       ALREADY-NORMALIZED ADDRESS.  FIRST RULE
021200*                       THAT FAILS SETS ERROR-CODE AND STOPS.
021300*-----------------------------------------------------------------
021400 2000-VALIDATE-EMAIL.
021500*
021600     MOVE SPACES               TO ERROR-CODE.
021700     MOVE 'Y'                  TO VALID-FLAG.
021800     MOVE ZERO                 TO WS-EMAIL-LEN.
021900*
022000     PERFORM 2010-FIND-EMAIL-LEN THRU 2010-EXIT
022100         VARYING WS-SCAN-IDX FROM WS-MAX-EMAIL-LEN BY -1
022200             UNTIL WS-SCAN-IDX < 1 OR WS-EMAIL-LEN NOT = ZERO.
022300*
022400     IF WS-EMAIL-LEN = ZERO
022500         MOVE 'N'               TO VALID-FLAG
022600         MOVE 'MISSING_EMAIL'   TO ERROR-CODE
022700         GO TO 2000-EXIT
022800     END-IF.
022900*
023000     MOVE ZERO TO WS-FIRST-AT-POS.
023100     PERFORM 2020-FIND-FIRST-AT THRU 2020-EXIT
023200         VARYING WS-SCAN-IDX FROM 1 BY 1
023300             UNTIL WS-SCAN-IDX > WS-EMAIL-LEN
023400                OR WS-FIRST-AT-POS NOT = ZERO.
023500*
023600     MOVE ZERO TO WS-LAST-AT-POS.
023700     PERFORM 2030-FIND-LAST-AT THRU 2030-EXIT
023800         VARYING WS-SCAN-IDX FROM WS-EMAIL-LEN BY -1
023900             UNTIL WS-SCAN-IDX < 1
024000                OR WS-LAST-AT-POS NOT = ZERO.
024100*
024200     IF WS-FIRST-AT-POS = ZERO
024300*        ** no @ at all **
024400         MOVE 'N'                       TO VALID-FLAG
024500         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
024600         GO TO 2000-EXIT
024700     END-IF.
024800*
024900     IF WS-FIRST-AT-POS = 1
025000*        ** empty local part, e.g. @MYTELCO.COM **
025100         MOVE 'N'                       TO VALID-FLAG
025200         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
025300         GO TO 2000-EXIT
025400     END-IF.
025500*
025600     IF WS-LAST-AT-POS = WS-EMAIL-LEN
025700*        ** empty domain, e.g. JOHN@ **
025800         MOVE 'N'                       TO VALID-FLAG
025900         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
026000         GO TO 2000-EXIT
026100     END-IF.
026200*
026300     MOVE SPACES TO WS-DOMAIN-TEXT.
026400     COMPUTE WS-DOMAIN-LEN = WS-EMAIL-LEN - WS-LAST-AT-POS.
026500     MOVE NORMALIZED-EMAIL(WS-LAST-AT-POS + 1:WS-DOMAIN-LEN)
026600                               TO WS-DOMAIN-TEXT.
026700*
026800     MOVE ZERO TO WS-DOT-COUNT WS-DOMAIN-COMMA-COUNT
026900                  WS-DOMAIN-SEMI-COUNT WS-SEMI-COUNT.
027000*
027100     PERFORM 2040-COUNT-DOMAIN-PUNCT THRU 2040-EXIT
027200         VARYING WS-SCAN-IDX FROM 1 BY 1
027300             UNTIL WS-SCAN-IDX > WS-DOMAIN-LEN.
027400*
027500     IF WS-DOT-COUNT = ZERO
027600*        ** no dot after the last @, e.g. JOHN@MYTELCO **
027700         MOVE 'N'                       TO VALID-FLAG
027800         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
027900         GO TO 2000-EXIT
028000     END-IF.
028100*
028200     IF WS-DOMAIN-COMMA-COUNT > ZERO
028300*        ** comma in the domain, e.g. JOHN@MYTELCO,COM **
028400         MOVE 'N'                       TO VALID-FLAG
028500         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
028600         GO TO 2000-EXIT
028700     END-IF.
028800*
028900     IF WS-DOMAIN-SEMI-COUNT > ZERO
029000         MOVE 'N'                       TO VALID-FLAG
029100         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
029200         GO TO 2000-EXIT
029300     END-IF.
029400*
029500     PERFORM 2050-COUNT-ADDRESS-SEMI THRU 2050-EXIT
029600         VARYING WS-SCAN-IDX FROM 1 BY 1
029700             UNTIL WS-SCAN-IDX > WS-EMAIL-LEN.
029800     IF WS-SEMI-COUNT > ZERO
029900*        ** two addresses pasted together, e.g. A@B.COM;C@D.COM
030000         MOVE 'N'                       TO VALID-FLAG
030100         MOVE 'INVALID_EMAIL_FORMAT'     TO ERROR-CODE
030200         GO TO 2000-EXIT
030300     END-IF.
030400*
030500 2000-EXIT.
030600     EXIT.
030700*
030800 2010-FIND-EMAIL-LEN.                                             CNT-1062
030900     IF NORMALIZED-EMAIL(WS-SCAN-IDX:1) NOT = SPACE
031000         MOVE WS-SCAN-IDX TO WS-EMAIL-LEN
031100     END-IF.
031200 2010-EXIT.
031300     EXIT.
031400*
031500 2020-FIND-FIRST-AT.                                              CNT-1062
031600     IF NORMALIZED-EMAIL(WS-SCAN-IDX:1) = '@'
031700         MOVE WS-SCAN-IDX TO WS-FIRST-AT-POS
031800     END-IF.
031900 2020-EXIT.
032000     EXIT.
032100*
032200 2030-FIND-LAST-AT.                                               CNT-1062
032300     IF NORMALIZED-EMAIL(WS-SCAN-IDX:1) = '@'
032400         MOVE WS-SCAN-IDX TO WS-LAST-AT-POS
032500     END-IF.
032600 2030-EXIT.
032700     EXIT.
032800*
032900 2040-COUNT-DOMAIN-PUNCT.                                         CNT-1071
033000     EVALUATE WS-DOMAIN-CHARS(WS-SCAN-IDX)
033100         WHEN '.'
033200             ADD 1 TO WS-DOT-COUNT
033300         WHEN ','
033400             ADD 1 TO WS-DOMAIN-COMMA-COUNT
033500         WHEN ';'
033600             ADD 1 TO WS-DOMAIN-SEMI-COUNT
033700     END-EVALUATE.
033800 2040-EXIT.
033900     EXIT.
034000*
034100 2050-COUNT-ADDRESS-SEMI.                                         CNT-1071
034200     IF NORMALIZED-EMAIL-CHARS(WS-SCAN-IDX) = ';'
034300         ADD 1 TO WS-SEMI-COUNT
034400     END-IF.
034500 2050-EXIT.
034600     EXIT.
034700*
034800*    END PROGRAM COBCNT01.
000100*-----------------------------------------------------------------
000200*    CNTRAWM - RAW CONTACT INPUT RECORD
000300*              WORKING-STORAGE VIEW OF ONE DATA LINE OF THE
000400*              CONTACTS UPLOAD FILE AFTER IT HAS BEEN UNSTRUNG
000500*              OFF ITS COMMA DELIMITERS.  NOT THE FD RECORD -
000600*              THE FD RECORD FOR CONTACTS IS A PLAIN VARIABLE
000700*              LENGTH LINE (SEE CNT-CONTACTS-LINE IN COBCNT10).
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO CDS APPLICATION--------------
001100*
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*    ----------
001500*    1987-01-09  RKS  CNT-1001  ORIGINAL LAYOUT FOR CONTACT
001600*                              INGEST PILOT.
001700*    1989-03-22  RKS  CNT-1030  WIDENED COMPANY TO X(30) TO
001800*                              MATCH THE VALIDATED BATCH LIMIT.
001900*    2009-07-15  TLW  CNT-1072  DROPPED CRW-EMAIL-CHARS - AUDIT
002000*                              FOUND IT WAS NEVER MOVED INTO OR
002100*                              OUT OF.  THE BYTE SCAN THIS LAYOUT
002200*                              FEEDS RUNS IN COBCNT01 AGAINST THE
002300*                              CALL PARAMETER, NOT AGAINST THIS
002400*                              COPYBOOK'S VIEW OF THE LINE.
002500*-----------------------------------------------------------------
002600 01  CNT-RAW-CONTACT-REC.
002700*        ** email as submitted, any case, may carry junk - the **
002800*        ** byte scan itself runs in COBCNT01 against the **
002900*        ** RAW-EMAIL parameter this field is passed in as **
003000     03  CRW-EMAIL                  PIC X(80).
003100     03  CRW-FIRST-NAME             PIC X(30).
003200     03  CRW-LAST-NAME              PIC X(30).
003300     03  CRW-COMPANY                PIC X(30).
003400     03  FILLER                     PIC X(10).

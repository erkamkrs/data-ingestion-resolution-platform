000100*-----------------------------------------------------------------
000200*    CNTSTGM - STAGED CONTACT ROW RECORD
000300*              ONE ENTRY PER INPUT DATA ROW, WRITTEN DURING THE
000400*              INGEST PASS, READ BACK DURING CONFLICT DETECTION
000500*              AND AGAIN DURING FINALIZE.
000600*-----------------------------------------------------------------
000700*
000800*--------------------PART OF MYTELCO CDS APPLICATION--------------
000900*
001000*-----------------------------------------------------------------
001100*    CHANGE LOG
001200*    ----------
001300*    1987-01-09  RKS  CNT-1001  ORIGINAL LAYOUT.
001400*    1987-02-14  RKS  CNT-1018  ADDED STG-ERROR-CODE SO THE
001500*                              AUDIT TRAIL SHOWS WHY A ROW
001600*                              FAILED VALIDATION.
001700*    1990-06-03  PDM  CNT-1077  SORT STEP IN COBCNT10 NOW KEYS
001800*                              DIRECTLY ON STG-NORMALIZED-EMAIL
001900*                              AND STG-ROW-ID - AN EARLIER
002000*                              REDEFINE-BASED KEY VIEW TRIED TO
002100*                              PUT THE EMAIL FIRST WITHOUT
002200*                              MOVING THE FIELD, WHICH SORTED ON
002300*                              GARBAGE. REMOVED HERE.
002400*-----------------------------------------------------------------
002500 01  CNT-STAGED-ROW-REC.
002600     03  STG-ROW-ID                 PIC 9(7).
002700     03  STG-JOB-ID                 PIC 9(7).
002800     03  STG-ROW-NUMBER             PIC 9(7).
002900     03  STG-NORMALIZED-EMAIL       PIC X(80).
003000     03  STG-EMAIL                  PIC X(80).
003100     03  STG-FIRST-NAME             PIC X(30).
003200     03  STG-LAST-NAME              PIC X(30).
003300     03  STG-COMPANY                PIC X(30).
003400     03  STG-VALID-FLAG             PIC X(01).
003500         88  STG-ROW-VALID               VALUE 'Y'.
003600         88  STG-ROW-INVALID             VALUE 'N'.
003700     03  STG-ERROR-CODE             PIC X(20).
003800     03  FILLER                     PIC X(08).

000100*-----------------------------------------------------------------
000200*    COBCNT10 - CONTACT INGEST DRIVER
000300*               READS THE CONTACTS UPLOAD FOR ONE JOB, VALIDATES
000400*               AND NORMALIZES EVERY DATA ROW, STAGES THE ROWS,
000500*               SORTS THEM BY E-MAIL TO FIND DUPLICATE-IDENTITY
000600*               CONFLICTS, WRITES/REFRESHES THE CONFLICT ISSUES,
000700*               POSTS THE JOB CONTROL TOTALS, AND EITHER STOPS
000800*               FOR OPERATOR REVIEW (OPEN ISSUES REMAIN) OR
000900*               HANDS STRAIGHT OFF TO COBCNT20 TO FINALIZE.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF MYTELCO CDS APPLICATION-------------
001300*
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    COBCNT10.
001700 AUTHOR.        R K SHARMA.
001800 INSTALLATION.  MYTELCO DATA CENTER.
001900 DATE-WRITTEN.  MARCH 1988.
002000 DATE-COMPILED.
002100 SECURITY.      MYTELCO INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*    ----------
002500*    1988-03-07  RKS  CNT-1002  ORIGINAL VERSION - STAGE AND
002600*                              VALIDATE ONLY, NO CONFLICT PASS.
002700*    1988-07-21  RKS  CNT-1011  ADDED THE SORT/CONTROL-BREAK
002800*                              CONFLICT DETECTION PASS AGAINST
002900*                              THE STAGED FILE.
003000*    1989-02-02  TLW  CNT-1013  ISSUES NOW UPSERTED RATHER THAN
003100*                              REWRITTEN WHOLESALE EACH RUN -
003200*                              A RESOLVED ISSUE WAS REOPENING
003300*                              ITSELF ON A CLEAN REPROCESS.
003400*    1990-06-03  PDM  CNT-1077  AUTO-FINALIZE ADDED - CALLS
003500*                              COBCNT20 DIRECTLY WHEN THE RUN
003600*                              LEAVES NO OPEN ISSUES, SO THE
003700*                              OPERATOR DOES NOT HAVE TO SUBMIT
003800*                              A SEPARATE FINALIZE STEP FOR THE
003900*                              CLEAN CASE.
004000*    1992-10-14  TLW  CNT-1024  PURGE OF PRIOR FINAL CONTACTS
004100*                              MOVED HERE FROM COBCNT20 SO A
004200*                              RE-INGEST ALWAYS STARTS FROM A
004300*                              CLEAN FINAL FILE EVEN IF FINALIZE
004400*                              IS NEVER REACHED THIS RUN.
004500*    1995-11-30  PDM  CNT-1029  ABORT PATH ADDED - UNRECOVERABLE
004600*                              FILE ERRORS NOW POST FAILED WITH
004700*                              A MESSAGE INSTEAD OF ABENDING.
004800*    1998-09-15  Y2K  CNT-1900  YEAR 2000 READINESS REVIEW - JOB
004900*                              ID AND COUNTERS ARE NOT DATES. NO
005000*                              CODE CHANGE REQUIRED. SIGNED OFF.
005100*    2001-04-03  PDM  CNT-1041  CANDIDATE TABLE CLEAR RECODED AS
005200*                              ONE FLAT MOVE INSTEAD OF A LOOP.
005300*    2004-07-19  JFH  CNT-1058  COMMENT CLEAN-UP ONLY, NO LOGIC
005400*                              CHANGE.
005500*    2006-03-02  RKS  CNT-1062  SHOP STANDARD NOW REQUIRES EVERY
005600*                              LOOP BODY TO LIVE IN ITS OWN
005700*                              PARAGRAPH.  FOUR READ LOOPS AND
005800*                              ONE TABLE SCAN BELOW WERE STILL
005900*                              WRITTEN IN-LINE - PULLED EACH ONE
006000*                              OUT.  NO CHANGE TO THE LOGIC.
006010*    2009-07-08  TLW  CNT-1071  PULLED THE TWO "50 ENTRIES LEFT"
006020*                              GUARDS ON THE SIGNATURE-SEEN AND
006030*                              CANDIDATE TABLES OUT TO A SHARED
006040*                              77-LEVEL, SAME AS COBCNT20.
006100*-----------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT CNT-PARM-FILE
007100         ASSIGN TO "PARMCARD"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-PARM-STATUS.
007400*
007500     SELECT CNT-CONTACTS-FILE
007600         ASSIGN TO "CONTACTS"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-CONTACTS-STATUS.
007900*
008000     SELECT CNT-STAGED-FILE
008100         ASSIGN TO "STAGEWRK"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-STAGED-STATUS.
008400*
008500     SELECT CNT-SORTED-FILE
008600         ASSIGN TO "SORTWORK"
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-SORTED-STATUS.
008900*
009000     SELECT CNT-SORT-WORK
009100         ASSIGN TO "SRTWK01".
009200*
009300     SELECT CNT-FINAL-FILE
009400         ASSIGN TO "FINALWRK"
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-FINAL-STATUS.
009700*
009800     SELECT CNT-ISSUES-FILE
009900         ASSIGN TO "ISSUES"
010000         ORGANIZATION IS INDEXED
010100         ACCESS MODE IS DYNAMIC
010200         RECORD KEY IS ISS-COMPOSITE-KEY
010300         FILE STATUS IS WS-ISSUES-STATUS.
010400*
010500     SELECT CNT-JOB-CONTROL-FILE
010600         ASSIGN TO "JOBCTL"
010700         ORGANIZATION IS INDEXED
010800         ACCESS MODE IS DYNAMIC
010900         RECORD KEY IS JCT-JOB-ID
011000         FILE STATUS IS WS-JOBCTL-STATUS.
011100*-----------------------------------------------------------------
011200 DATA DIVISION.
011300 FILE SECTION.
011400*
011500 FD  CNT-PARM-FILE.
011600 01  CNT-PARM-REC                  PIC X(07).
011700*
011800 FD  CNT-CONTACTS-FILE.
011900 01  CNT-CONTACTS-LINE             PIC X(180).
012000*
012100 FD  CNT-STAGED-FILE.
012200     COPY CNTSTGM.
012300*
012400 FD  CNT-SORTED-FILE.
012500 01  CNT-SORTED-REC                PIC X(300).
012600*
012700 SD  CNT-SORT-WORK.
012800     COPY CNTSTGM REPLACING CNT-STAGED-ROW-REC BY CNT-SORT-WORK-REC
012900                             STG-ROW-ID BY SRT-ROW-ID
013000                             STG-JOB-ID BY SRT-JOB-ID
013100                             STG-ROW-NUMBER BY SRT-ROW-NUMBER
013200                             STG-NORMALIZED-EMAIL BY SRT-NORMALIZED-EMAIL
013300                             STG-EMAIL BY SRT-EMAIL
013400                             STG-FIRST-NAME BY SRT-FIRST-NAME
013500                             STG-LAST-NAME BY SRT-LAST-NAME
013600                             STG-COMPANY BY SRT-COMPANY
013700                             STG-VALID-FLAG BY SRT-VALID-FLAG
013800                             STG-ROW-VALID BY SRT-ROW-VALID
013900                             STG-ROW-INVALID BY SRT-ROW-INVALID
014000                             STG-ERROR-CODE BY SRT-ERROR-CODE.
014100*
014200 FD  CNT-FINAL-FILE.
014300     COPY CNTFINM.
014400*
014500 FD  CNT-ISSUES-FILE.
014600     COPY CNTISSM.
014700*
014800 FD  CNT-JOB-CONTROL-FILE.
014900     COPY CNTJOBM.
015000*-----------------------------------------------------------------
015100 WORKING-STORAGE SECTION.
015110*
015120*    ** table-size constant, carried as a 77-level the way this **
015130*    ** shop has always kept its fixed bounds - see COBCIO14 **
015140*    ** ERROR-TEXT-LEN for the house pattern. **
015150 77  WS-MAX-TABLE-ENTRIES           PIC S9(4) COMP VALUE +50.
015200*
015300 01  WS-SWITCHES.
015400     03  WS-CONTACTS-EOF-SW         PIC X     VALUE 'N'.
015500         88  WS-CONTACTS-EOF               VALUE 'Y'.
015600     03  WS-SORTED-EOF-SW           PIC X     VALUE 'N'.
015700         88  WS-SORTED-EOF                  VALUE 'Y'.
015800     03  WS-ISSUES-BROWSE-EOF-SW    PIC X     VALUE 'N'.
015900         88  WS-ISSUES-BROWSE-EOF           VALUE 'Y'.
016000     03  WS-JOBCTL-OPEN-SW          PIC X     VALUE 'N'.
016100         88  WS-JOBCTL-OPEN                  VALUE 'Y'.
016200     03  WS-GROUP-OPEN-SW           PIC X     VALUE 'N'.
016300         88  WS-GROUP-OPEN                  VALUE 'Y'.
016400     03  WS-FOUND-SIG-SW            PIC X     VALUE 'N'.
016500         88  WS-FOUND-SIG                    VALUE 'Y'.
016600     03  FILLER                     PIC X(02).
016700*
016800 01  WS-FILE-STATUSES.
016900     03  WS-PARM-STATUS             PIC X(02).
017000     03  WS-CONTACTS-STATUS         PIC X(02).
017100     03  WS-STAGED-STATUS           PIC X(02).
017200     03  WS-SORTED-STATUS           PIC X(02).
017300     03  WS-FINAL-STATUS            PIC X(02).
017400     03  WS-ISSUES-STATUS           PIC X(02).
017500     03  WS-JOBCTL-STATUS           PIC X(02).
017600     03  FILLER                     PIC X(02).
017700*
017800 01  WS-PARM-CARD.
017900     03  WS-PARM-JOB-ID             PIC X(07).
018000*    ** numeric view of the parm card job number **
018100 01  WS-PARM-CARD-NUM REDEFINES WS-PARM-CARD.
018200     03  WS-PARM-JOB-ID-NUM         PIC 9(07).
018300*
018400 01  WS-COUNTERS.
018500     03  WS-JOB-ID                  PIC 9(07).
018600     03  WS-ROW-NUMBER              PIC 9(07) COMP.
018700     03  WS-ROW-ID                  PIC 9(07) COMP.
018800     03  WS-TOTAL-ROWS              PIC 9(07) COMP.
018900     03  WS-VALID-ROWS              PIC 9(07) COMP.
019000     03  WS-INVALID-ROWS            PIC 9(07) COMP.
019100     03  WS-CONFLICT-COUNT          PIC 9(07) COMP.
019200     03  WS-NEXT-ISSUE-ID           PIC 9(07) COMP.
019300     03  WS-OPEN-ISSUE-COUNT        PIC 9(07) COMP.
019400     03  WS-DISTINCT-SIG-COUNT      PIC 9(03) COMP.
019500     03  WS-TABLE-IDX               PIC 9(03) COMP.
019600     03  WS-SCAN-IDX                PIC 9(03) COMP.
019700     03  FILLER                     PIC X(04).
019800*
019900*    ** raw row as parsed off the contacts line **
020000     COPY CNTRAWM.
020100*
020200 01  WS-GROUP-EMAIL                 PIC X(80).
020300 01  WS-NORMALIZED-EMAIL            PIC X(80).
020400*    ** character table view, kept for parity with the scan **
020500*    ** work in COBCNT01; not referenced outside this pgm    **
020600 01  WS-NORMALIZED-EMAIL-CHARS REDEFINES WS-NORMALIZED-EMAIL
020700                                    PIC X(01) OCCURS 80 TIMES.
020800 01  WS-VALID-FLAG                  PIC X(01).
020900 01  WS-ERROR-CODE                  PIC X(20).
021000 01  WS-SIGNATURE                   PIC X(92).
021100*
021200*    ** up to 50 distinct signatures seen within the current
021300*    ** e-mail group; the candidate table itself rides along
021400*    ** in WS-ISSUE-WORK-REC below **
021500 01  WS-SIG-SEEN-TABLE.
021600     03  WS-SIG-SEEN-ENTRY OCCURS 50 TIMES
021700                                    PIC X(92).
021800*    ** flat view, used only to blank the table in one move **
021900 01  WS-SIG-SEEN-FLAT REDEFINES WS-SIG-SEEN-TABLE
022000                                    PIC X(4600).
022100*
022200*    ** work copy of the issue record, built up candidate by
022300*    ** candidate as the sorted group is scanned, then moved
022400*    ** to the FD record for the upsert **
022500 01  WS-ISSUE-WORK-REC.
022600     COPY CNTISSM REPLACING CNT-ISSUE-REC BY WS-ISSUE-WORK-REC
022700                             ISS-COMPOSITE-KEY BY WSI-COMPOSITE-KEY
022800                             ISS-JOB-ID BY WSI-JOB-ID
022900                             ISS-ISSUE-TYPE BY WSI-ISSUE-TYPE
023000                             ISS-ISSUE-KEY BY WSI-ISSUE-KEY
023100                             ISS-ISSUE-ID BY WSI-ISSUE-ID
023200                             ISS-ISSUE-STATUS BY WSI-ISSUE-STATUS
023300                             ISS-STATUS-OPEN BY WSI-STATUS-OPEN
023400                             ISS-STATUS-RESOLVED BY WSI-STATUS-RESOLVED
023500                             ISS-CAND-COUNT BY WSI-CAND-COUNT
023600                             ISS-CANDIDATES BY WSI-CANDIDATES
023700                             ISS-CAND-IDX BY WSI-CAND-IDX
023800                             ISC-ROW-ID BY WSI-ROW-ID
023900                             ISC-ROW-NUMBER BY WSI-ROW-NUMBER
024000                             ISC-EMAIL BY WSI-EMAIL
024100                             ISC-FIRST-NAME BY WSI-FIRST-NAME
024200                             ISC-LAST-NAME BY WSI-LAST-NAME
024300                             ISC-COMPANY BY WSI-COMPANY.
024400*
024500 01  WS-FINALIZE-RC                 PIC X(02).
024600*-----------------------------------------------------------------
024700 PROCEDURE DIVISION.
024800*-----------------------------------------------------------------
024900 0000-INGEST-JOB.
025000*
025100     PERFORM 1000-INITIALIZE-JOB
025200        THRU 1000-EXIT.
025300*
025400     PERFORM 2000-PURGE-PRIOR-WORK-FILES
025500        THRU 2000-EXIT.
025600*
025700     PERFORM 3000-STAGE-INPUT-ROWS
025800        THRU 3000-EXIT.
025900*
026000     PERFORM 4000-SORT-STAGED-ROWS
026100        THRU 4000-EXIT.
026200*
026300     PERFORM 5000-DETECT-EMAIL-CONFLICTS
026400        THRU 5000-EXIT.
026500*
026600     PERFORM 6000-UPDATE-JOB-CONTROL-TOTALS
026700        THRU 6000-EXIT.
026800*
026900     PERFORM 6100-DISPLAY-JOB-SUMMARY
027000        THRU 6100-EXIT.
027100*
027200     PERFORM 7000-DECIDE-JOB-DISPOSITION
027300        THRU 7000-EXIT.
027400*
027500     GO TO 9999-END-JOB.
027600*-----------------------------------------------------------------
027700* 1000-INITIALIZE-JOB - READ THE JOB NUMBER OFF THE PARM CARD,
027800*                       LOCATE OR CREATE THE JOB CONTROL RECORD.
027900*                       AN ALREADY-COMPLETED JOB IS LEFT ALONE
028000*                       (IDEMPOTENT RE-RUN).
028100*-----------------------------------------------------------------
028200 1000-INITIALIZE-JOB.
028300*
028400     OPEN INPUT CNT-PARM-FILE.
028500     IF WS-PARM-STATUS NOT = "00"
028600         MOVE "UNABLE TO OPEN PARMCARD" TO JCT-ERROR-MESSAGE
028700         GO TO 9900-ABORT-JOB
028800     END-IF.
028900     READ CNT-PARM-FILE INTO WS-PARM-CARD
029000         AT END
029100             MOVE "PARMCARD HAS NO JOB NUMBER" TO JCT-ERROR-MESSAGE
029200             GO TO 9900-ABORT-JOB
029300     END-READ.
029400     CLOSE CNT-PARM-FILE.
029500     MOVE WS-PARM-JOB-ID-NUM TO WS-JOB-ID.
029600*
029700     OPEN I-O CNT-JOB-CONTROL-FILE.
029800     IF WS-JOBCTL-STATUS = "35"
029900         OPEN OUTPUT CNT-JOB-CONTROL-FILE
030000         CLOSE CNT-JOB-CONTROL-FILE
030100         OPEN I-O CNT-JOB-CONTROL-FILE
030200     END-IF.
030300     IF WS-JOBCTL-STATUS NOT = "00"
030400         MOVE "UNABLE TO OPEN JOBCTL" TO JCT-ERROR-MESSAGE
030500         GO TO 9900-ABORT-JOB
030600     END-IF.
030700     MOVE 'Y' TO WS-JOBCTL-OPEN-SW.
030800*
030900     MOVE WS-JOB-ID TO JCT-JOB-ID.
031000     READ CNT-JOB-CONTROL-FILE
031100         INVALID KEY
031200             MOVE SPACES           TO JCT-ERROR-MESSAGE
031300             MOVE ZERO             TO JCT-TOTAL-ROWS JCT-VALID-ROWS
031400                                      JCT-INVALID-ROWS JCT-CONFLICT-COUNT
031500             SET JCT-STATUS-PENDING TO TRUE
031600             MOVE WS-JOB-ID        TO JCT-JOB-ID
031700             WRITE CNT-JOB-CONTROL-REC
031800     END-READ.
031900*
032000     IF JCT-STATUS-COMPLETED
032100*        ** idempotent re-run of an already-finished job - do
032200*        ** nothing further **
032300         MOVE 'N' TO WS-JOBCTL-OPEN-SW
032400         CLOSE CNT-JOB-CONTROL-FILE
032500         GO TO 9999-END-JOB
032600     END-IF.
032700*
032800     SET JCT-STATUS-PROCESSING TO TRUE.
032900     MOVE SPACES TO JCT-ERROR-MESSAGE.
033000     REWRITE CNT-JOB-CONTROL-REC.
033100*
033200 1000-EXIT.
033300     EXIT.
033400*-----------------------------------------------------------------
033500* 2000-PURGE-PRIOR-WORK-FILES - CLEAR DOWN THIS JOB'S STAGED
033600*                       ROWS AND FINAL CONTACTS FOR A CLEAN
033700*                       REPROCESS.  ISSUES AND RESOLUTIONS ARE
033800*                       LEFT UNTOUCHED - THEY OUTLIVE THE RUN.
033900*-----------------------------------------------------------------
034000 2000-PURGE-PRIOR-WORK-FILES.
034100*
034200     OPEN OUTPUT CNT-STAGED-FILE.
034300     CLOSE CNT-STAGED-FILE.
034400*
034500     OPEN OUTPUT CNT-FINAL-FILE.
034600     CLOSE CNT-FINAL-FILE.
034700*
034800 2000-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100* 3000-STAGE-INPUT-ROWS - READ THE CONTACTS UPLOAD, SKIP THE
035200*                       HEADER LINE, VALIDATE/NORMALIZE EACH
035300*                       DATA ROW AND WRITE IT TO STAGEWRK.
035400*-----------------------------------------------------------------
035500 3000-STAGE-INPUT-ROWS.
035600*
035700     MOVE ZERO TO WS-ROW-ID WS-TOTAL-ROWS WS-VALID-ROWS
035800                  WS-INVALID-ROWS.
035900     MOVE 1    TO WS-ROW-NUMBER.
036000*
036100     OPEN INPUT CNT-CONTACTS-FILE.
036200     IF WS-CONTACTS-STATUS NOT = "00"
036300         MOVE "UNABLE TO OPEN CONTACTS" TO JCT-ERROR-MESSAGE
036400         GO TO 9900-ABORT-JOB
036500     END-IF.
036600*
036700     OPEN OUTPUT CNT-STAGED-FILE.
036800*
036900*    ** line 1 is the header - read and discard **
037000     READ CNT-CONTACTS-FILE
037100         AT END MOVE 'Y' TO WS-CONTACTS-EOF-SW
037200     END-READ.
037300*
037400     PERFORM 3050-READ-CONTACT-ROW THRU 3050-EXIT
037500         UNTIL WS-CONTACTS-EOF.
037600*
037700     CLOSE CNT-CONTACTS-FILE.
037800     CLOSE CNT-STAGED-FILE.
037900*
038000 3000-EXIT.
038100     EXIT.
038200*
038300 3050-READ-CONTACT-ROW.                                           CNT-1062
038400     READ CNT-CONTACTS-FILE
038500         AT END
038600             MOVE 'Y' TO WS-CONTACTS-EOF-SW
038700         NOT AT END
038800             ADD 1 TO WS-ROW-NUMBER
038900             ADD 1 TO WS-ROW-ID
039000             ADD 1 TO WS-TOTAL-ROWS
039100             PERFORM 3100-PARSE-CONTACT-LINE THRU 3100-EXIT
039200             PERFORM 3200-VALIDATE-AND-WRITE-ROW THRU 3200-EXIT
039300     END-READ.
039400 3050-EXIT.
039500     EXIT.
039600*-----------------------------------------------------------------
039700* 3100-PARSE-CONTACT-LINE - SPLIT THE DELIMITED DATA LINE INTO
039800*                       ITS FOUR FIELDS.
039900*-----------------------------------------------------------------
040000 3100-PARSE-CONTACT-LINE.
040100*
040200     MOVE SPACES TO CNT-RAW-CONTACT-REC.
040300     UNSTRING CNT-CONTACTS-LINE DELIMITED BY ","
040400         INTO CRW-EMAIL
040500              CRW-FIRST-NAME
040600              CRW-LAST-NAME
040700              CRW-COMPANY
040800     END-UNSTRING.
040900*
041000 3100-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------
041300* 3200-VALIDATE-AND-WRITE-ROW - CALL COBCNT01 TO NORMALIZE AND
041400*                       VALIDATE THE E-MAIL, THEN WRITE THE
041500*                       STAGED ROW RECORD.
041600*-----------------------------------------------------------------
041700 3200-VALIDATE-AND-WRITE-ROW.
041800*
041900     MOVE SPACES TO WS-NORMALIZED-EMAIL.
042000     MOVE 'Y'    TO WS-VALID-FLAG.
042100     MOVE SPACES TO WS-ERROR-CODE.
042200*
042300     CALL "COBCNT01" USING CRW-EMAIL
042400                            WS-NORMALIZED-EMAIL
042500                            WS-VALID-FLAG
042600                            WS-ERROR-CODE.
042700*
042800     MOVE WS-ROW-ID             TO STG-ROW-ID.
042900     MOVE WS-JOB-ID             TO STG-JOB-ID.
043000     MOVE WS-ROW-NUMBER         TO STG-ROW-NUMBER.
043100     MOVE WS-NORMALIZED-EMAIL   TO STG-NORMALIZED-EMAIL.
043200     MOVE WS-NORMALIZED-EMAIL   TO STG-EMAIL.
043300     MOVE CRW-FIRST-NAME        TO STG-FIRST-NAME.
043400     MOVE CRW-LAST-NAME         TO STG-LAST-NAME.
043500     MOVE CRW-COMPANY           TO STG-COMPANY.
043600     MOVE WS-VALID-FLAG         TO STG-VALID-FLAG.
043700     MOVE WS-ERROR-CODE         TO STG-ERROR-CODE.
043800*
043900     WRITE CNT-STAGED-ROW-REC.
044000*
044100     IF STG-ROW-VALID
044200         ADD 1 TO WS-VALID-ROWS
044300     ELSE
044400         ADD 1 TO WS-INVALID-ROWS
044500     END-IF.
044600*
044700 3200-EXIT.
044800     EXIT.
044900*-----------------------------------------------------------------
045000* 4000-SORT-STAGED-ROWS - SORT THE STAGED ROWS BY NORMALIZED
045100*                       E-MAIL (THEN ROW ID, TO KEEP INPUT
045200*                       ORDER WITHIN AN E-MAIL GROUP) SO THE
045300*                       CONFLICT PASS CAN WORK OFF A SINGLE
045400*                       SEQUENTIAL CONTROL BREAK.
045500*-----------------------------------------------------------------
045600 4000-SORT-STAGED-ROWS.
045700*
045800     SORT CNT-SORT-WORK
045900         ASCENDING KEY SRT-NORMALIZED-EMAIL
046000                       SRT-ROW-ID
046100         USING CNT-STAGED-FILE
046200         GIVING CNT-SORTED-FILE.
046300*
046400     IF SORT-RETURN NOT = ZERO
046500         MOVE "SORT OF STAGED ROWS FAILED" TO JCT-ERROR-MESSAGE
046600         GO TO 9900-ABORT-JOB
046700     END-IF.
046800*
046900 4000-EXIT.
047000     EXIT.
047100*-----------------------------------------------------------------
047200* 5000-DETECT-EMAIL-CONFLICTS - WALK THE SORTED ROWS ONE E-MAIL
047300*                       GROUP AT A TIME.  A GROUP WITH MORE THAN
047400*                       ONE DISTINCT IDENTITY SIGNATURE IS A
047500*                       DUPLICATE_EMAIL ISSUE.
047600*-----------------------------------------------------------------
047700 5000-DETECT-EMAIL-CONFLICTS.
047800*
047900     MOVE ZERO TO WS-CONFLICT-COUNT WS-NEXT-ISSUE-ID.
048000     MOVE 'N'  TO WS-GROUP-OPEN-SW.
048100     MOVE SPACES TO WS-GROUP-EMAIL.
048200*
048300     OPEN INPUT CNT-SORTED-FILE.
048400     IF WS-SORTED-STATUS NOT = "00"
048500         MOVE "UNABLE TO OPEN SORTWORK" TO JCT-ERROR-MESSAGE
048600         GO TO 9900-ABORT-JOB
048700     END-IF.
048800*
048900     PERFORM 5050-READ-SORTED-ROW THRU 5050-EXIT
049000         UNTIL WS-SORTED-EOF.
049100*
049200     IF WS-GROUP-OPEN
049300         PERFORM 5300-CLOSE-GROUP THRU 5300-EXIT
049400     END-IF.
049500*
049600     CLOSE CNT-SORTED-FILE.
049700*
049800 5000-EXIT.
049900     EXIT.
050000*
050100 5050-READ-SORTED-ROW.                                            CNT-1062
050200     READ CNT-SORTED-FILE INTO CNT-STAGED-ROW-REC
050300         AT END
050400             MOVE 'Y' TO WS-SORTED-EOF-SW
050500         NOT AT END
050600             PERFORM 5100-APPLY-SORTED-ROW THRU 5100-EXIT
050700     END-READ.
050800 5050-EXIT.
050900     EXIT.
051000*-----------------------------------------------------------------
051100* 5100-APPLY-SORTED-ROW - FOLD ONE SORTED STAGED ROW INTO THE
051200*                       CANDIDATE GROUP CURRENTLY BEING BUILT.
051300*                       INVALID ROWS AND BLANK E-MAILS NEVER
051400*                       ENTER A GROUP.
051500*-----------------------------------------------------------------
051600 5100-APPLY-SORTED-ROW.
051700*
051800     IF STG-ROW-INVALID OR STG-NORMALIZED-EMAIL = SPACES
051900         GO TO 5100-EXIT
052000     END-IF.
052100*
052200     IF WS-GROUP-OPEN
052300             AND STG-NORMALIZED-EMAIL NOT = WS-GROUP-EMAIL
052400         PERFORM 5300-CLOSE-GROUP THRU 5300-EXIT
052500     END-IF.
052600*
052700     IF NOT WS-GROUP-OPEN
052800         PERFORM 5200-OPEN-GROUP THRU 5200-EXIT
052900     END-IF.
053000*
053100     CALL "COBCNT02" USING STG-FIRST-NAME
053200                            STG-LAST-NAME
053300                            STG-COMPANY
053400                            WS-SIGNATURE.
053500*
053600     MOVE 'N' TO WS-FOUND-SIG-SW.
053700     PERFORM 5150-SCAN-SIGNATURES-SEEN THRU 5150-EXIT
053800         VARYING WS-SCAN-IDX FROM 1 BY 1
053900             UNTIL WS-SCAN-IDX > WS-DISTINCT-SIG-COUNT
054000                OR WS-FOUND-SIG.
054100*
054200     IF NOT WS-FOUND-SIG
054300             AND WS-DISTINCT-SIG-COUNT < WS-MAX-TABLE-ENTRIES
054400         ADD 1 TO WS-DISTINCT-SIG-COUNT
054500         MOVE WS-SIGNATURE TO WS-SIG-SEEN-ENTRY(WS-DISTINCT-SIG-COUNT)
054600     END-IF.
054700*
054800     IF WSI-CAND-COUNT < WS-MAX-TABLE-ENTRIES
054900         ADD 1 TO WSI-CAND-COUNT
055000         MOVE STG-ROW-ID        TO WSI-ROW-ID(WSI-CAND-COUNT)
055100         MOVE STG-ROW-NUMBER    TO WSI-ROW-NUMBER(WSI-CAND-COUNT)
055200         MOVE STG-EMAIL         TO WSI-EMAIL(WSI-CAND-COUNT)
055300         MOVE STG-FIRST-NAME    TO WSI-FIRST-NAME(WSI-CAND-COUNT)
055400         MOVE STG-LAST-NAME     TO WSI-LAST-NAME(WSI-CAND-COUNT)
055500         MOVE STG-COMPANY       TO WSI-COMPANY(WSI-CAND-COUNT)
055600     ELSE
055700*        ** carried over from the original 25-candidate layout -
055800*        ** a group this wide has never been seen in production,
055900*        ** but the cap stops a runaway upload from overflowing
056000*        ** the issue record. **
056100         DISPLAY "COBCNT10 - CANDIDATE TABLE FULL FOR EMAIL "
056200                 WS-GROUP-EMAIL
056300     END-IF.
056400*
056500 5100-EXIT.
056600     EXIT.
056700*
056800 5150-SCAN-SIGNATURES-SEEN.                                       CNT-1062
056900     IF WS-SIGNATURE = WS-SIG-SEEN-ENTRY(WS-SCAN-IDX)
057000         MOVE 'Y' TO WS-FOUND-SIG-SW
057100     END-IF.
057200 5150-EXIT.
057300     EXIT.
057400*-----------------------------------------------------------------
057500* 5200-OPEN-GROUP - START A NEW E-MAIL GROUP.
057600*-----------------------------------------------------------------
057700 5200-OPEN-GROUP.
057800*
057900     MOVE 'Y' TO WS-GROUP-OPEN-SW.
058000     MOVE STG-NORMALIZED-EMAIL TO WS-GROUP-EMAIL.
058100     MOVE ZERO TO WS-DISTINCT-SIG-COUNT.
058200     MOVE SPACES TO WS-SIG-SEEN-FLAT.
058300     MOVE SPACES TO WS-ISSUE-WORK-REC.
058400     MOVE ZERO   TO WSI-CAND-COUNT.
058500*
058600 5200-EXIT.
058700     EXIT.
058800*-----------------------------------------------------------------
058900* 5300-CLOSE-GROUP - THE GROUP HAS ENDED.  IF IT CARRIED MORE
059000*                       THAN ONE DISTINCT SIGNATURE, UPSERT A
059100*                       DUPLICATE_EMAIL ISSUE FOR IT.
059200*-----------------------------------------------------------------
059300 5300-CLOSE-GROUP.
059400*
059500     IF WS-DISTINCT-SIG-COUNT > 1
059600         ADD 1 TO WS-CONFLICT-COUNT
059700         PERFORM 5400-UPSERT-ISSUE THRU 5400-EXIT
059800     END-IF.
059900*
060000     MOVE 'N' TO WS-GROUP-OPEN-SW.
060100*
060200 5300-EXIT.
060300     EXIT.
060400*-----------------------------------------------------------------
060500* 5400-UPSERT-ISSUE - WRITE A NEW DUPLICATE_EMAIL ISSUE, OR
060600*                       REFRESH THE CANDIDATE PAYLOAD OF AN
060700*                       EXISTING ONE WITHOUT DISTURBING ITS
060800*                       STATUS.
060900*-----------------------------------------------------------------
061000 5400-UPSERT-ISSUE.
061100*
061200     MOVE WS-JOB-ID           TO ISS-JOB-ID.
061300     MOVE "DUPLICATE_EMAIL"   TO ISS-ISSUE-TYPE.
061400     MOVE WS-GROUP-EMAIL      TO ISS-ISSUE-KEY.
061500*
061600     READ CNT-ISSUES-FILE
061700         INVALID KEY
061800             ADD 1 TO WS-NEXT-ISSUE-ID
061900             MOVE WS-NEXT-ISSUE-ID TO WSI-ISSUE-ID
062000             SET WSI-STATUS-OPEN TO TRUE
062100             MOVE WS-JOB-ID         TO WSI-JOB-ID
062200             MOVE "DUPLICATE_EMAIL" TO WSI-ISSUE-TYPE
062300             MOVE WS-GROUP-EMAIL    TO WSI-ISSUE-KEY
062400             MOVE WS-ISSUE-WORK-REC TO CNT-ISSUE-REC
062500             WRITE CNT-ISSUE-REC
062600         NOT INVALID KEY
062700             MOVE ISS-ISSUE-ID      TO WSI-ISSUE-ID
062800             MOVE ISS-ISSUE-STATUS  TO WSI-ISSUE-STATUS
062900             MOVE WS-JOB-ID         TO WSI-JOB-ID
063000             MOVE "DUPLICATE_EMAIL" TO WSI-ISSUE-TYPE
063100             MOVE WS-GROUP-EMAIL    TO WSI-ISSUE-KEY
063200             MOVE WS-ISSUE-WORK-REC TO CNT-ISSUE-REC
063300             REWRITE CNT-ISSUE-REC
063400     END-READ.
063500*
063600 5400-EXIT.
063700     EXIT.
063800*-----------------------------------------------------------------
063900* 6000-UPDATE-JOB-CONTROL-TOTALS - POST THIS RUN'S COUNTS TO THE
064000*                       JOB CONTROL RECORD.
064100*-----------------------------------------------------------------
064200 6000-UPDATE-JOB-CONTROL-TOTALS.
064300*
064400     MOVE WS-TOTAL-ROWS       TO JCT-TOTAL-ROWS.
064500     MOVE WS-VALID-ROWS       TO JCT-VALID-ROWS.
064600     MOVE WS-INVALID-ROWS     TO JCT-INVALID-ROWS.
064700     MOVE WS-CONFLICT-COUNT   TO JCT-CONFLICT-COUNT.
064800     REWRITE CNT-JOB-CONTROL-REC.
064900*
065000 6000-EXIT.
065100     EXIT.
065200*-----------------------------------------------------------------
065300* 6100-DISPLAY-JOB-SUMMARY - ONE-LINE CONTROL OUTPUT FOR THE
065400*                       OPERATOR LOG.  NO COLUMNAR REPORT IS
065500*                       PRODUCED FOR THIS JOB.
065600*-----------------------------------------------------------------
065700 6100-DISPLAY-JOB-SUMMARY.
065800*
065900     DISPLAY "COBCNT10 JOB " WS-JOB-ID
066000             " TOTAL=" WS-TOTAL-ROWS
066100             " VALID=" WS-VALID-ROWS
066200             " INVALID=" WS-INVALID-ROWS
066300             " CONFLICTS=" WS-CONFLICT-COUNT.
066400*
066500 6100-EXIT.
066600     EXIT.
066700*-----------------------------------------------------------------
066800* 7000-DECIDE-JOB-DISPOSITION - NEEDS_REVIEW IF ANY ISSUE FOR
066900*                       THIS JOB IS STILL OPEN (INCLUDING ONES
067000*                       LEFT OVER FROM AN EARLIER RUN); OTHER-
067100*                       WISE HAND OFF TO COBCNT20 TO FINALIZE.
067200*-----------------------------------------------------------------
067300 7000-DECIDE-JOB-DISPOSITION.
067400*
067500     PERFORM 7100-COUNT-OPEN-ISSUES THRU 7100-EXIT.
067600*
067700     IF WS-OPEN-ISSUE-COUNT > ZERO
067800         SET JCT-STATUS-NEEDS-REVIEW TO TRUE
067900         REWRITE CNT-JOB-CONTROL-REC
068000         MOVE 'N' TO WS-JOBCTL-OPEN-SW
068100         CLOSE CNT-JOB-CONTROL-FILE
068200         GO TO 9999-END-JOB
068300     END-IF.
068400*
068500     REWRITE CNT-JOB-CONTROL-REC.
068600     MOVE 'N' TO WS-JOBCTL-OPEN-SW.
068700     CLOSE CNT-JOB-CONTROL-FILE.
068800     CLOSE CNT-ISSUES-FILE.
068900*
069000     CALL "COBCNT20" USING WS-JOB-ID WS-FINALIZE-RC.
069100*
069200 7000-EXIT.
069300     EXIT.
069400*-----------------------------------------------------------------
069500* 7100-COUNT-OPEN-ISSUES - BROWSE THE ISSUES FILE FOR THIS JOB
069600*                       AND COUNT HOW MANY ARE STILL OPEN.
069700*-----------------------------------------------------------------
069800 7100-COUNT-OPEN-ISSUES.
069900*
070000     MOVE ZERO TO WS-OPEN-ISSUE-COUNT.
070100     MOVE 'N'  TO WS-ISSUES-BROWSE-EOF-SW.
070200     MOVE WS-JOB-ID  TO ISS-JOB-ID.
070300     MOVE LOW-VALUES TO ISS-ISSUE-TYPE ISS-ISSUE-KEY.
070400*
070500     START CNT-ISSUES-FILE KEY IS NOT LESS THAN ISS-COMPOSITE-KEY
070600         INVALID KEY
070700             MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
070800     END-START.
070900*
071000     PERFORM 7150-READ-NEXT-ISSUE THRU 7150-EXIT
071100         UNTIL WS-ISSUES-BROWSE-EOF.
071200*
071300 7100-EXIT.
071400     EXIT.
071500*
071600 7150-READ-NEXT-ISSUE.                                            CNT-1062
071700     READ CNT-ISSUES-FILE NEXT RECORD
071800         AT END
071900             MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
072000         NOT AT END
072100             IF ISS-JOB-ID NOT = WS-JOB-ID
072200                 MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
072300             ELSE
072400                 IF ISS-STATUS-OPEN
072500                     ADD 1 TO WS-OPEN-ISSUE-COUNT
072600                 END-IF
072700             END-IF
072800     END-READ.
072900 7150-EXIT.
073000     EXIT.
073100*-----------------------------------------------------------------
073200* 9900-ABORT-JOB - AN UNRECOVERABLE FILE ERROR WAS HIT.  POST
073300*                       FAILED WITH THE ERROR MESSAGE ALREADY
073400*                       MOVED TO JCT-ERROR-MESSAGE, UNLESS THE
073500*                       JOB HAD ALREADY REACHED COMPLETED.
073600*-----------------------------------------------------------------
073700 9900-ABORT-JOB.
073800*
073900     IF WS-JOBCTL-OPEN AND NOT JCT-STATUS-COMPLETED
074000         SET JCT-STATUS-FAILED TO TRUE
074100         REWRITE CNT-JOB-CONTROL-REC
074200         MOVE 'N' TO WS-JOBCTL-OPEN-SW
074300         CLOSE CNT-JOB-CONTROL-FILE
074400     END-IF.
074500*
074600     DISPLAY "COBCNT10 ABORTED - " JCT-ERROR-MESSAGE.
074700*
074800 9999-END-JOB.
074900     STOP RUN.
075000*
075100*    END PROGRAM COBCNT10.

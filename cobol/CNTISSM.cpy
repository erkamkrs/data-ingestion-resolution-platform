000100*-----------------------------------------------------------------
000200*    CNTISSM - CONTACT CONFLICT ISSUE RECORD
000300*              ONE RECORD PER (JOB, TYPE, EMAIL) FLAGGED WITH
000400*              CONFLICTING IDENTITIES.  CANDIDATE DETAIL RIDES
000500*              ALONG IN THE SAME RECORD AS A FIXED TABLE - THIS
000600*              SHOP DOES NOT CARRY A SEPARATE VARIABLE-LENGTH
000700*              DETAIL FILE FOR SOMETHING THIS SMALL.
000800*-----------------------------------------------------------------
000900*
001000*--------------------PART OF MYTELCO CDS APPLICATION--------------
001100*
001200*-----------------------------------------------------------------
001300*    CHANGE LOG
001400*    ----------
001500*    1987-01-11  RKS  CNT-1004  ORIGINAL LAYOUT, 25 CANDIDATES.
001600*    1990-04-30  PDM  CNT-1055  RAISED CANDIDATE TABLE TO 50
001700*                              ENTRIES AFTER THE APRIL BATCH
001800*                              OVERFLOWED ON A BAD UPLOAD.
001900*-----------------------------------------------------------------
002000 01  CNT-ISSUE-REC.
002100*        ** unique key: job + issue type + the conflicting email
002200     03  ISS-COMPOSITE-KEY.
002300         05  ISS-JOB-ID             PIC 9(7).
002400         05  ISS-ISSUE-TYPE         PIC X(20).
002500         05  ISS-ISSUE-KEY          PIC X(80).
002600     03  ISS-ISSUE-ID               PIC 9(7).
002700     03  ISS-ISSUE-STATUS           PIC X(10).
002800         88  ISS-STATUS-OPEN             VALUE 'OPEN'.
002900         88  ISS-STATUS-RESOLVED         VALUE 'RESOLVED'.
003000     03  ISS-CAND-COUNT             PIC 9(03).
003100     03  ISS-CANDIDATES OCCURS 50 TIMES
003200                        INDEXED BY ISS-CAND-IDX.
003300         05  ISC-ROW-ID             PIC 9(7).
003400         05  ISC-ROW-NUMBER         PIC 9(7).
003500         05  ISC-EMAIL              PIC X(80).
003600         05  ISC-FIRST-NAME         PIC X(30).
003700         05  ISC-LAST-NAME          PIC X(30).
003800         05  ISC-COMPANY            PIC X(30).
003900     03  FILLER                     PIC X(09).

000100*-----------------------------------------------------------------
000200*    COBCNT20 - CONTACT FINALIZE DRIVER
000300*               TURNS THIS JOB'S STAGED ROWS INTO THE FINAL
000400*               CONTACT MASTER, ONE RECORD PER E-MAIL, HONORING
000500*               ANY OPERATOR RESOLUTION ON A DUPLICATE_EMAIL
000600*               ISSUE.  REFUSES TO RUN WHILE ANY ISSUE FOR THE
000700*               JOB IS STILL OPEN.  CALLED DIRECTLY BY COBCNT10
000800*               WHEN A RUN LEAVES NO OPEN ISSUES (AUTO-FINALIZE),
000900*               OR RUN ON ITS OWN AS A MANUAL FINALIZE STEP WITH
001000*               THE JOB NUMBER PASSED IN ON THE EXEC PARM=, THE
001100*               SAME WAY ANY OTHER PARAMETER REACHES THIS SHOP'S
001200*               LINKAGE SECTION.
001300*-----------------------------------------------------------------
001400*
001500*--------------------PART OF MYTELCO CDS APPLICATION-------------
001600*
001700*-----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    COBCNT20.
002000 AUTHOR.        R K SHARMA.
002100 INSTALLATION.  MYTELCO DATA CENTER.
002200 DATE-WRITTEN.  APRIL 1988.
002300 DATE-COMPILED.
002400 SECURITY.      MYTELCO INTERNAL USE ONLY.
002500*-----------------------------------------------------------------
002600*    CHANGE LOG
002700*    ----------
002800*    1988-04-11  RKS  CNT-1003  ORIGINAL VERSION - MANUAL FINALIZE
002900*                              ONLY, NO RESOLUTION MAP (ALWAYS
003000*                              TOOK THE FIRST ROW PER E-MAIL).
003100*    1988-09-02  RKS  CNT-1009  ADDED THE RESOLUTIONS FILE AND THE
003200*                              E-MAIL TO CHOSEN-ROW MAP SO THE
003300*                              OPERATOR'S PICK ON A DUPLICATE_
003400*                              EMAIL ISSUE IS HONORED AT FINALIZE.
003500*    1989-01-17  TLW  CNT-1014  A RESOLUTION POINTING AT A ROW ID
003600*                              THAT NO LONGER EXISTS (ROW PURGED
003700*                              ON RE-INGEST) NOW DROPS THE EMAIL
003800*                              INSTEAD OF WRITING A BLANK RECORD.
003900*    1990-06-03  PDM  CNT-1077  COMPANION CHANGE TO COBCNT10 -
004000*                              THAT PROGRAM NOW CALLS THIS ONE
004100*                              DIRECTLY WHEN A RUN LEAVES NO OPEN
004200*                              ISSUES, SO JOB-ID MAY ARRIVE
004300*                              FROM A CALL STATEMENT AS WELL AS
004400*                              FROM A PARM= ON THE EXEC STATEMENT.
004500*    1991-08-22  TLW  CNT-1033  OPEN-ISSUE CHECK PULLED OUT AS ITS
004600*                              OWN PRECONDITION STEP - A MANUAL
004700*                              FINALIZE SUBMITTED WHILE ISSUES
004800*                              WERE STILL OPEN WAS SILENTLY
004900*                              WRITING PARTIAL FINAL CONTACTS.
005000*    1993-05-09  PDM  CNT-1039  FINAL CONTACTS PURGE MADE
005100*                              IDEMPOTENT (OPEN OUTPUT/CLOSE) SO
005200*                              RE-RUNNING FINALIZE REPLACES
005300*                              RATHER THAN APPENDS.
005400*    1996-02-27  TLW  CNT-1031  ISSUE-LOOKUP AND RESOLUTION TABLES
005500*                              BOUNDED AT 50 ENTRIES TO MATCH THE
005600*                              CANDIDATE LIMIT IN CNTISSM.
005700*    1998-09-15  Y2K  CNT-1900  YEAR 2000 READINESS REVIEW - NO
005800*                              DATE FIELDS IN THIS PROGRAM. NO
005900*                              CODE CHANGE REQUIRED. SIGNED OFF.
006000*    2000-03-14  JFH  CNT-1044  RETURN CODE TO CALLER ADDED
006100*                              (FINALIZE-RC) SO COBCNT10'S
006200*                              AUTO-FINALIZE CAN TELL A REJECTED
006300*                              FINALIZE FROM A COMPLETED ONE.
006400*    2004-07-19  JFH  CNT-1058  COMMENT CLEAN-UP ONLY, NO LOGIC
006500*                              CHANGE.
006600*    2006-03-02  RKS  CNT-1062  SHOP STANDARD NOW REQUIRES EVERY
006700*                              LOOP BODY TO LIVE IN ITS OWN
006800*                              PARAGRAPH.  THREE READ LOOPS AND
006900*                              TWO TABLE SCANS BELOW WERE STILL
007000*                              WRITTEN IN-LINE - PULLED EACH ONE
007100*                              OUT.  NO CHANGE TO THE LOGIC.
007200*    2009-07-08  TLW  CNT-1071  PULLED THE 50-ENTRY LIMIT ON THE
007300*                              LOOKUP AND RESOLUTION TABLES (SEE
007400*                              CNT-1031) OUT TO A 77-LEVEL.
007500*    2009-09-02  TLW  CNT-1079  LINKAGE SECTION PARAMETERS WERE
007600*                              CARRYING AN LK- PREFIX NOT USED
007700*                              ANYWHERE ELSE IN THE SHOP'S CALLED
007800*                              PROGRAMS (SEE COBCIO50-53) - DROPPED
007900*                              IT.  JOB-ID AND FINALIZE-RC NOW BARE.
008000*-----------------------------------------------------------------
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900     SELECT CNT-STAGED-FILE
009000         ASSIGN TO "STAGEWRK"
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-STAGED-STATUS.
009300*
009400     SELECT CNT-SORTED-FILE
009500         ASSIGN TO "FINSRTWK"
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-SORTED-STATUS.
009800*
009900     SELECT CNT-SORT-WORK
010000         ASSIGN TO "SRTWK02".
010100*
010200     SELECT CNT-FINAL-FILE
010300         ASSIGN TO "FINALWRK"
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS WS-FINAL-STATUS.
010600*
010700     SELECT CNT-RESOLUTIONS-FILE
010800         ASSIGN TO "RESOLVTN"
010900         ORGANIZATION IS SEQUENTIAL
011000         FILE STATUS IS WS-RESOLUTIONS-STATUS.
011100*
011200     SELECT CNT-ISSUES-FILE
011300         ASSIGN TO "ISSUES"
011400         ORGANIZATION IS INDEXED
011500         ACCESS MODE IS DYNAMIC
011600         RECORD KEY IS ISS-COMPOSITE-KEY
011700         FILE STATUS IS WS-ISSUES-STATUS.
011800*
011900     SELECT CNT-JOB-CONTROL-FILE
012000         ASSIGN TO "JOBCTL"
012100         ORGANIZATION IS INDEXED
012200         ACCESS MODE IS DYNAMIC
012300         RECORD KEY IS JCT-JOB-ID
012400         FILE STATUS IS WS-JOBCTL-STATUS.
012500*-----------------------------------------------------------------
012600 DATA DIVISION.
012700 FILE SECTION.
012800*
012900 FD  CNT-STAGED-FILE.
013000     COPY CNTSTGM.
013100*
013200 FD  CNT-SORTED-FILE.
013300 01  CNT-SORTED-REC                  PIC X(300).
013400*
013500*    ** own copy of the staged-row layout for the sort work file -
013600*    ** a second 01-level under the name CNT-STAGED-ROW-REC is not
013700*    ** allowed in the same program, so every field is renamed. **
013800 SD  CNT-SORT-WORK.
013900     COPY CNTSTGM REPLACING CNT-STAGED-ROW-REC BY CNT-SORT-WORK-REC
014000                             STG-ROW-ID BY FSW-ROW-ID
014100                             STG-JOB-ID BY FSW-JOB-ID
014200                             STG-ROW-NUMBER BY FSW-ROW-NUMBER
014300                             STG-NORMALIZED-EMAIL BY FSW-NORMALIZED-EMAIL
014400                             STG-EMAIL BY FSW-EMAIL
014500                             STG-FIRST-NAME BY FSW-FIRST-NAME
014600                             STG-LAST-NAME BY FSW-LAST-NAME
014700                             STG-COMPANY BY FSW-COMPANY
014800                             STG-VALID-FLAG BY FSW-VALID-FLAG
014900                             STG-ROW-VALID BY FSW-ROW-VALID
015000                             STG-ROW-INVALID BY FSW-ROW-INVALID
015100                             STG-ERROR-CODE BY FSW-ERROR-CODE.
015200*
015300 FD  CNT-FINAL-FILE.
015400     COPY CNTFINM.
015500*
015600 FD  CNT-RESOLUTIONS-FILE.
015700     COPY CNTRESM.
015800*
015900 FD  CNT-ISSUES-FILE.
016000     COPY CNTISSM.
016100*
016200 FD  CNT-JOB-CONTROL-FILE.
016300     COPY CNTJOBM.
016400*-----------------------------------------------------------------
016500 WORKING-STORAGE SECTION.
016600*
016700*    ** table-size constant, carried as a 77-level the way this **
016800*    ** shop has always kept its fixed bounds - see COBCIO14 **
016900*    ** ERROR-TEXT-LEN for the house pattern. **
017000 77  WS-MAX-TABLE-ENTRIES           PIC S9(4) COMP VALUE +50.
017100*
017200 01  WS-SWITCHES.
017300     03  WS-JOBCTL-OPEN-SW          PIC X     VALUE 'N'.
017400         88  WS-JOBCTL-OPEN                  VALUE 'Y'.
017500     03  WS-ISSUES-OPEN-SW          PIC X     VALUE 'N'.
017600         88  WS-ISSUES-OPEN                  VALUE 'Y'.
017700     03  WS-ISSUES-BROWSE-EOF-SW    PIC X     VALUE 'N'.
017800         88  WS-ISSUES-BROWSE-EOF           VALUE 'Y'.
017900     03  WS-RESOLUTIONS-EOF-SW      PIC X     VALUE 'N'.
018000         88  WS-RESOLUTIONS-EOF             VALUE 'Y'.
018100     03  WS-SORTED-EOF-SW           PIC X     VALUE 'N'.
018200         88  WS-SORTED-EOF                  VALUE 'Y'.
018300     03  WS-GROUP-OPEN-SW           PIC X     VALUE 'N'.
018400         88  WS-GROUP-OPEN                  VALUE 'Y'.
018500     03  WS-REJECTED-SW             PIC X     VALUE 'N'.
018600         88  WS-FINALIZE-REJECTED           VALUE 'Y'.
018700     03  WS-DEFAULT-CAPTURED-SW     PIC X     VALUE 'N'.
018800         88  WS-DEFAULT-CAPTURED            VALUE 'Y'.
018900     03  WS-RESOLUTION-APPLIES-SW   PIC X     VALUE 'N'.
019000         88  WS-RESOLUTION-APPLIES          VALUE 'Y'.
019100     03  WS-OVERRIDE-FOUND-SW       PIC X     VALUE 'N'.
019200         88  WS-OVERRIDE-FOUND              VALUE 'Y'.
019300     03  WS-LKUP-FOUND-SW           PIC X     VALUE 'N'.
019400         88  WS-LKUP-FOUND                  VALUE 'Y'.
019500     03  FILLER                     PIC X(02).
019600*
019700 01  WS-FILE-STATUSES.
019800     03  WS-STAGED-STATUS           PIC X(02).
019900     03  WS-SORTED-STATUS           PIC X(02).
020000     03  WS-FINAL-STATUS            PIC X(02).
020100     03  WS-RESOLUTIONS-STATUS      PIC X(02).
020200     03  WS-ISSUES-STATUS           PIC X(02).
020300     03  WS-JOBCTL-STATUS           PIC X(02).
020400     03  FILLER                     PIC X(02).
020500*        ** flat view used only to blank every status at once **
020600 01  WS-FILE-STATUSES-FLAT REDEFINES WS-FILE-STATUSES
020700                                    PIC X(14).
020800*
020900 01  WS-COUNTERS.
021000     03  WS-JOB-ID                  PIC 9(07).
021100     03  WS-OPEN-ISSUE-COUNT        PIC 9(07) COMP.
021200     03  WS-LKUP-COUNT              PIC 9(03) COMP.
021300     03  WS-RES-COUNT               PIC 9(03) COMP.
021400     03  WS-FINAL-COUNT             PIC 9(07) COMP.
021500     03  WS-SKIPPED-COUNT           PIC 9(07) COMP.
021600     03  WS-TABLE-IDX               PIC 9(03) COMP.
021700     03  WS-OVERRIDE-ROW-ID         PIC 9(07) COMP.
021800     03  FILLER                     PIC X(04).
021900*
022000*    ** issue id -> conflicting e-mail, built while browsing this
022100*    ** job's issues; lets a resolution record (which only carries
022200*    ** the issue id) find out which e-mail it resolves. **
022300 01  WS-ISSUE-LOOKUP-TABLE.
022400     03  WS-LKUP-ENTRY OCCURS 50 TIMES.
022500         05  WS-LKUP-ISSUE-ID       PIC 9(07).
022600         05  WS-LKUP-EMAIL          PIC X(80).
022700 01  WS-LKUP-FLAT REDEFINES WS-ISSUE-LOOKUP-TABLE
022800                                    PIC X(4350).
022900*
023000*    ** normalized e-mail -> operator's chosen row id, loaded from
023100*    ** the resolutions file by way of the lookup table above. **
023200 01  WS-RESOLUTION-TABLE.
023300     03  WS-RES-ENTRY OCCURS 50 TIMES.
023400         05  WS-RES-EMAIL           PIC X(80).
023500         05  WS-RES-ROW-ID          PIC 9(07).
023600 01  WS-RES-FLAT REDEFINES WS-RESOLUTION-TABLE
023700                                    PIC X(4350).
023800*
023900 01  WS-GROUP-EMAIL                 PIC X(80).
024000*
024100*    ** the row currently selected as the winner for the open
024200*    ** group - either the first row seen or the operator's
024300*    ** override, whichever the close-group logic decides on **
024400 01  WS-WINNER-ROW.
024500     03  WS-WINNER-FIRST-NAME       PIC X(30).
024600     03  WS-WINNER-LAST-NAME        PIC X(30).
024700     03  WS-WINNER-COMPANY          PIC X(30).
024800     03  FILLER                     PIC X(02).
024900*
025000 01  WS-DEFAULT-ROW.
025100     03  WS-DEFAULT-FIRST-NAME      PIC X(30).
025200     03  WS-DEFAULT-LAST-NAME       PIC X(30).
025300     03  WS-DEFAULT-COMPANY         PIC X(30).
025400     03  FILLER                     PIC X(02).
025500*
025600 01  WS-OVERRIDE-ROW.
025700     03  WS-OVERRIDE-FIRST-NAME     PIC X(30).
025800     03  WS-OVERRIDE-LAST-NAME      PIC X(30).
025900     03  WS-OVERRIDE-COMPANY        PIC X(30).
026000     03  FILLER                     PIC X(02).
026100*-----------------------------------------------------------------
026200 LINKAGE SECTION.
026300*
026400 01  JOB-ID                      PIC 9(07).
026500 01  FINALIZE-RC                 PIC X(02).
026600*-----------------------------------------------------------------
026700 PROCEDURE DIVISION USING JOB-ID FINALIZE-RC.
026800*-----------------------------------------------------------------
026900 0000-FINALIZE-JOB.
027000*
027100     MOVE SPACES      TO WS-FILE-STATUSES-FLAT.
027200     MOVE JOB-ID   TO WS-JOB-ID.
027300     MOVE "00"        TO FINALIZE-RC.
027400*
027500     PERFORM 1000-VERIFY-JOB-CONTROL
027600        THRU 1000-EXIT.
027700*
027800     PERFORM 1200-CHECK-NO-OPEN-ISSUES
027900        THRU 1200-EXIT.
028000*
028100     IF WS-FINALIZE-REJECTED
028200         GO TO 8000-CLOSE-UP
028300     END-IF.
028400*
028500     PERFORM 2000-PURGE-PRIOR-FINAL-CONTACTS
028600        THRU 2000-EXIT.
028700*
028800     PERFORM 2200-LOAD-RESOLUTIONS
028900        THRU 2200-EXIT.
029000*
029100     PERFORM 3000-BUILD-FINAL-CONTACTS
029200        THRU 3000-EXIT.
029300*
029400     PERFORM 3500-SET-JOB-COMPLETED
029500        THRU 3500-EXIT.
029600*
029700 8000-CLOSE-UP.
029800*
029900     IF WS-ISSUES-OPEN
030000         MOVE 'N' TO WS-ISSUES-OPEN-SW
030100         CLOSE CNT-ISSUES-FILE
030200     END-IF.
030300*
030400     IF WS-JOBCTL-OPEN
030500         MOVE 'N' TO WS-JOBCTL-OPEN-SW
030600         CLOSE CNT-JOB-CONTROL-FILE
030700     END-IF.
030800*
030900     PERFORM 3600-DISPLAY-JOB-SUMMARY
031000        THRU 3600-EXIT.
031100*
031200     GOBACK.
031300*-----------------------------------------------------------------
031400* 1000-VERIFY-JOB-CONTROL - LOCATE THE JOB CONTROL RECORD.  A
031500*                       FINALIZE REQUEST AGAINST A JOB NUMBER
031600*                       THAT HAS NEVER BEEN INGESTED IS REJECTED.
031700*-----------------------------------------------------------------
031800 1000-VERIFY-JOB-CONTROL.
031900*
032000     OPEN I-O CNT-JOB-CONTROL-FILE.
032100     IF WS-JOBCTL-STATUS NOT = "00"
032200         MOVE 'Y' TO WS-REJECTED-SW
032300         MOVE "08" TO FINALIZE-RC
032400         DISPLAY "COBCNT20 - UNABLE TO OPEN JOBCTL FOR JOB "
032500                 WS-JOB-ID
032600         GO TO 1000-EXIT
032700     END-IF.
032800     MOVE 'Y' TO WS-JOBCTL-OPEN-SW.
032900*
033000     MOVE WS-JOB-ID TO JCT-JOB-ID.
033100     READ CNT-JOB-CONTROL-FILE
033200         INVALID KEY
033300             MOVE 'Y' TO WS-REJECTED-SW
033400             MOVE "08" TO FINALIZE-RC
033500             DISPLAY "COBCNT20 - NO JOB CONTROL RECORD FOR JOB "
033600                     WS-JOB-ID
033700     END-READ.
033800*
033900 1000-EXIT.
034000     EXIT.
034100*-----------------------------------------------------------------
034200* 1200-CHECK-NO-OPEN-ISSUES - BROWSE THE ISSUES FILE FOR THIS JOB.
034300*                       COUNT HOW MANY ARE STILL OPEN (FINALIZE IS
034400*                       REJECTED IF ANY ARE) AND, WHILE WE ARE
034500*                       PASSING THROUGH, BUILD THE ISSUE-ID TO
034600*                       E-MAIL LOOKUP THE RESOLUTIONS STEP NEEDS.
034700*-----------------------------------------------------------------
034800 1200-CHECK-NO-OPEN-ISSUES.
034900*
035000     IF WS-FINALIZE-REJECTED
035100         GO TO 1200-EXIT
035200     END-IF.
035300*
035400     MOVE ZERO    TO WS-OPEN-ISSUE-COUNT WS-LKUP-COUNT.
035500     MOVE SPACES  TO WS-LKUP-FLAT.
035600     MOVE 'N'     TO WS-ISSUES-BROWSE-EOF-SW.
035700*
035800     OPEN I-O CNT-ISSUES-FILE.
035900     IF WS-ISSUES-STATUS NOT = "00"
036000         MOVE 'Y' TO WS-REJECTED-SW
036100         MOVE "08" TO FINALIZE-RC
036200         DISPLAY "COBCNT20 - UNABLE TO OPEN ISSUES FOR JOB "
036300                 WS-JOB-ID
036400         GO TO 1200-EXIT
036500     END-IF.
036600     MOVE 'Y' TO WS-ISSUES-OPEN-SW.
036700*
036800     MOVE WS-JOB-ID  TO ISS-JOB-ID.
036900     MOVE LOW-VALUES TO ISS-ISSUE-TYPE ISS-ISSUE-KEY.
037000*
037100     START CNT-ISSUES-FILE KEY IS NOT LESS THAN ISS-COMPOSITE-KEY
037200         INVALID KEY
037300             MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
037400     END-START.
037500*
037600     PERFORM 1250-READ-NEXT-ISSUE THRU 1250-EXIT
037700         UNTIL WS-ISSUES-BROWSE-EOF.
037800*
037900     IF WS-OPEN-ISSUE-COUNT > ZERO
038000         MOVE 'Y' TO WS-REJECTED-SW
038100         MOVE "04" TO FINALIZE-RC
038200         DISPLAY "COBCNT20 - FINALIZE REJECTED, " WS-OPEN-ISSUE-COUNT
038300                 " OPEN ISSUE(S) FOR JOB " WS-JOB-ID
038400     END-IF.
038500*
038600 1200-EXIT.
038700     EXIT.
038800*
038900 1250-READ-NEXT-ISSUE.                                            CNT-1062
039000     READ CNT-ISSUES-FILE NEXT RECORD
039100         AT END
039200             MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
039300         NOT AT END
039400             IF ISS-JOB-ID NOT = WS-JOB-ID
039500                 MOVE 'Y' TO WS-ISSUES-BROWSE-EOF-SW
039600             ELSE
039700                 IF ISS-STATUS-OPEN
039800                     ADD 1 TO WS-OPEN-ISSUE-COUNT
039900                 END-IF
040000                 IF WS-LKUP-COUNT < WS-MAX-TABLE-ENTRIES
040100                     ADD 1 TO WS-LKUP-COUNT
040200                     MOVE ISS-ISSUE-ID
040300                         TO WS-LKUP-ISSUE-ID(WS-LKUP-COUNT)
040400                     MOVE ISS-ISSUE-KEY
040500                         TO WS-LKUP-EMAIL(WS-LKUP-COUNT)
040600                 END-IF
040700             END-IF
040800     END-READ.
040900 1250-EXIT.
041000     EXIT.
041100*-----------------------------------------------------------------
041200* 2000-PURGE-PRIOR-FINAL-CONTACTS - TRUNCATE THE FINAL CONTACTS
041300*                       FILE SO RE-RUNNING FINALIZE REPLACES
041400*                       RATHER THAN APPENDS.
041500*-----------------------------------------------------------------
041600 2000-PURGE-PRIOR-FINAL-CONTACTS.
041700*
041800     OPEN OUTPUT CNT-FINAL-FILE.
041900     CLOSE CNT-FINAL-FILE.
042000*
042100 2000-EXIT.
042200     EXIT.
042300*-----------------------------------------------------------------
042400* 2200-LOAD-RESOLUTIONS - READ THE RESOLUTIONS FILE AND, FOR EACH
042500*                       RECORD, USE THE ISSUE-ID TO E-MAIL LOOKUP
042600*                       FROM 1200 TO BUILD THE E-MAIL TO CHOSEN-
042700*                       ROW-ID MAP.  A RESOLUTION WHOSE ISSUE ID
042800*                       IS NOT AMONG THIS JOB'S ISSUES IS IGNORED.
042900*-----------------------------------------------------------------
043000 2200-LOAD-RESOLUTIONS.
043100*
043200     MOVE ZERO   TO WS-RES-COUNT.
043300     MOVE SPACES TO WS-RES-FLAT.
043400     MOVE 'N'    TO WS-RESOLUTIONS-EOF-SW.
043500*
043600     OPEN INPUT CNT-RESOLUTIONS-FILE.
043700     IF WS-RESOLUTIONS-STATUS NOT = "00"
043800*        ** no resolutions on file yet is not an error - an
043900*        ** auto-finalize run never has any **
044000         GO TO 2200-EXIT
044100     END-IF.
044200*
044300     PERFORM 2250-READ-RESOLUTION THRU 2250-EXIT
044400         UNTIL WS-RESOLUTIONS-EOF.
044500*
044600     CLOSE CNT-RESOLUTIONS-FILE.
044700*
044800 2200-EXIT.
044900     EXIT.
045000*
045100 2250-READ-RESOLUTION.                                            CNT-1062
045200     READ CNT-RESOLUTIONS-FILE
045300         AT END
045400             MOVE 'Y' TO WS-RESOLUTIONS-EOF-SW
045500         NOT AT END
045600             PERFORM 2210-APPLY-RESOLUTION THRU 2210-EXIT
045700     END-READ.
045800 2250-EXIT.
045900     EXIT.
046000*-----------------------------------------------------------------
046100* 2210-APPLY-RESOLUTION - RESOLVE ONE RESOLUTION RECORD'S ISSUE
046200*                       ID TO ITS E-MAIL AND ADD THE MAP ENTRY.
046300*-----------------------------------------------------------------
046400 2210-APPLY-RESOLUTION.
046500*
046600     MOVE 'N' TO WS-LKUP-FOUND-SW.
046700     PERFORM 2220-SCAN-ISSUE-LOOKUP THRU 2220-EXIT
046800         VARYING WS-TABLE-IDX FROM 1 BY 1
046900             UNTIL WS-TABLE-IDX > WS-LKUP-COUNT
047000                OR WS-LKUP-FOUND.
047100*
047200 2210-EXIT.
047300     EXIT.
047400*
047500 2220-SCAN-ISSUE-LOOKUP.                                          CNT-1062
047600     IF WS-LKUP-ISSUE-ID(WS-TABLE-IDX) = RES-ISSUE-ID
047700         MOVE 'Y' TO WS-LKUP-FOUND-SW
047800         IF WS-RES-COUNT < WS-MAX-TABLE-ENTRIES
047900             ADD 1 TO WS-RES-COUNT
048000             MOVE WS-LKUP-EMAIL(WS-TABLE-IDX)
048100                 TO WS-RES-EMAIL(WS-RES-COUNT)
048200             MOVE RES-CHOSEN-ROW-ID
048300                 TO WS-RES-ROW-ID(WS-RES-COUNT)
048400         END-IF
048500     END-IF.
048600 2220-EXIT.
048700     EXIT.
048800*-----------------------------------------------------------------
048900* 3000-BUILD-FINAL-CONTACTS - SORT THE STAGED VALID ROWS BY
049000*                       E-MAIL (THEN ROW ID, TO PRESERVE INPUT
049100*                       ORDER) AND WALK THE SORTED FILE ONE
049200*                       E-MAIL GROUP AT A TIME, WRITING ONE FINAL
049300*                       CONTACT PER GROUP THAT RESOLVES TO A
049400*                       WINNER.
049500*-----------------------------------------------------------------
049600 3000-BUILD-FINAL-CONTACTS.
049700*
049800     MOVE ZERO TO WS-FINAL-COUNT WS-SKIPPED-COUNT.
049900     MOVE 'N'  TO WS-GROUP-OPEN-SW.
050000     MOVE SPACES TO WS-GROUP-EMAIL.
050100*
050200     SORT CNT-SORT-WORK
050300         ASCENDING KEY FSW-NORMALIZED-EMAIL
050400                       FSW-ROW-ID
050500         USING CNT-STAGED-FILE
050600         GIVING CNT-SORTED-FILE.
050700*
050800     IF SORT-RETURN NOT = ZERO
050900         DISPLAY "COBCNT20 - SORT OF STAGED ROWS FAILED FOR JOB "
051000                 WS-JOB-ID
051100         GO TO 3000-EXIT
051200     END-IF.
051300*
051400     MOVE 'N' TO WS-SORTED-EOF-SW.
051500     OPEN INPUT CNT-SORTED-FILE.
051600     IF WS-SORTED-STATUS NOT = "00"
051700         DISPLAY "COBCNT20 - UNABLE TO OPEN FINSRTWK, STATUS "
051800                 WS-SORTED-STATUS
051900         GO TO 3000-EXIT
052000     END-IF.
052100*
052200     PERFORM 3050-READ-SORTED-ROW THRU 3050-EXIT
052300         UNTIL WS-SORTED-EOF.
052400*
052500     IF WS-GROUP-OPEN
052600         PERFORM 3300-CLOSE-GROUP THRU 3300-EXIT
052700     END-IF.
052800*
052900     CLOSE CNT-SORTED-FILE.
053000*
053100 3000-EXIT.
053200     EXIT.
053300*
053400 3050-READ-SORTED-ROW.                                            CNT-1062
053500     READ CNT-SORTED-FILE INTO CNT-STAGED-ROW-REC
053600         AT END
053700             MOVE 'Y' TO WS-SORTED-EOF-SW
053800         NOT AT END
053900             PERFORM 3100-APPLY-SORTED-ROW THRU 3100-EXIT
054000     END-READ.
054100 3050-EXIT.
054200     EXIT.
054300*-----------------------------------------------------------------
054400* 3100-APPLY-SORTED-ROW - FOLD ONE SORTED STAGED ROW INTO THE
054500*                       E-MAIL GROUP CURRENTLY BEING BUILT.
054600*-----------------------------------------------------------------
054700 3100-APPLY-SORTED-ROW.
054800*
054900     IF STG-ROW-INVALID OR STG-NORMALIZED-EMAIL = SPACES
055000         GO TO 3100-EXIT
055100     END-IF.
055200*
055300     IF WS-GROUP-OPEN
055400             AND STG-NORMALIZED-EMAIL NOT = WS-GROUP-EMAIL
055500         PERFORM 3300-CLOSE-GROUP THRU 3300-EXIT
055600     END-IF.
055700*
055800     IF NOT WS-GROUP-OPEN
055900         PERFORM 3200-OPEN-GROUP THRU 3200-EXIT
056000     END-IF.
056100*
056200     IF NOT WS-DEFAULT-CAPTURED
056300         MOVE STG-FIRST-NAME TO WS-DEFAULT-FIRST-NAME
056400         MOVE STG-LAST-NAME  TO WS-DEFAULT-LAST-NAME
056500         MOVE STG-COMPANY    TO WS-DEFAULT-COMPANY
056600         MOVE 'Y'            TO WS-DEFAULT-CAPTURED-SW
056700     END-IF.
056800*
056900     IF WS-RESOLUTION-APPLIES
057000             AND STG-ROW-ID = WS-OVERRIDE-ROW-ID
057100         MOVE STG-FIRST-NAME TO WS-OVERRIDE-FIRST-NAME
057200         MOVE STG-LAST-NAME  TO WS-OVERRIDE-LAST-NAME
057300         MOVE STG-COMPANY    TO WS-OVERRIDE-COMPANY
057400         MOVE 'Y'            TO WS-OVERRIDE-FOUND-SW
057500     END-IF.
057600*
057700 3100-EXIT.
057800     EXIT.
057900*-----------------------------------------------------------------
058000* 3200-OPEN-GROUP - START A NEW E-MAIL GROUP.  LOOK UP WHETHER
058100*                       THE OPERATOR RESOLVED THIS E-MAIL'S
058200*                       DUPLICATE_EMAIL ISSUE.
058300*-----------------------------------------------------------------
058400 3200-OPEN-GROUP.
058500*
058600     MOVE 'Y' TO WS-GROUP-OPEN-SW.
058700     MOVE STG-NORMALIZED-EMAIL TO WS-GROUP-EMAIL.
058800     MOVE 'N' TO WS-DEFAULT-CAPTURED-SW.
058900     MOVE 'N' TO WS-OVERRIDE-FOUND-SW.
059000     MOVE SPACES TO WS-DEFAULT-ROW WS-OVERRIDE-ROW.
059100*
059200     MOVE 'N' TO WS-RESOLUTION-APPLIES-SW.
059300     PERFORM 3250-SCAN-RESOLUTION-TABLE THRU 3250-EXIT
059400         VARYING WS-TABLE-IDX FROM 1 BY 1
059500             UNTIL WS-TABLE-IDX > WS-RES-COUNT
059600                OR WS-RESOLUTION-APPLIES.
059700*
059800 3200-EXIT.
059900     EXIT.
060000*
060100 3250-SCAN-RESOLUTION-TABLE.                                      CNT-1062
060200     IF WS-RES-EMAIL(WS-TABLE-IDX) = WS-GROUP-EMAIL
060300         MOVE 'Y' TO WS-RESOLUTION-APPLIES-SW
060400         MOVE WS-RES-ROW-ID(WS-TABLE-IDX)
060500             TO WS-OVERRIDE-ROW-ID
060600     END-IF.
060700 3250-EXIT.
060800     EXIT.
060900*-----------------------------------------------------------------
061000* 3300-CLOSE-GROUP - THE GROUP HAS ENDED.  DECIDE THE WINNER AND
061100*                       WRITE ITS FINAL CONTACT, UNLESS A
061200*                       RESOLUTION POINTS AT A ROW THAT NEVER
061300*                       SHOWED UP IN THE GROUP - THEN THE WHOLE
061400*                       E-MAIL IS SKIPPED, NO OUTPUT, NO ERROR.
061500*-----------------------------------------------------------------
061600 3300-CLOSE-GROUP.
061700*
061800     IF WS-RESOLUTION-APPLIES
061900         IF WS-OVERRIDE-FOUND
062000             MOVE WS-OVERRIDE-FIRST-NAME TO WS-WINNER-FIRST-NAME
062100             MOVE WS-OVERRIDE-LAST-NAME  TO WS-WINNER-LAST-NAME
062200             MOVE WS-OVERRIDE-COMPANY    TO WS-WINNER-COMPANY
062300             PERFORM 3400-WRITE-FINAL-CONTACT THRU 3400-EXIT
062400         ELSE
062500             ADD 1 TO WS-SKIPPED-COUNT
062600         END-IF
062700     ELSE
062800         MOVE WS-DEFAULT-FIRST-NAME TO WS-WINNER-FIRST-NAME
062900         MOVE WS-DEFAULT-LAST-NAME  TO WS-WINNER-LAST-NAME
063000         MOVE WS-DEFAULT-COMPANY    TO WS-WINNER-COMPANY
063100         PERFORM 3400-WRITE-FINAL-CONTACT THRU 3400-EXIT
063200     END-IF.
063300*
063400     MOVE 'N' TO WS-GROUP-OPEN-SW.
063500*
063600 3300-EXIT.
063700     EXIT.
063800*-----------------------------------------------------------------
063900* 3400-WRITE-FINAL-CONTACT - WRITE ONE FINAL CONTACT RECORD FOR
064000*                       THE GROUP'S CURRENT WINNER.
064100*-----------------------------------------------------------------
064200 3400-WRITE-FINAL-CONTACT.
064300*
064400     MOVE WS-JOB-ID              TO FIN-JOB-ID.
064500     MOVE WS-GROUP-EMAIL         TO FIN-EMAIL.
064600     MOVE WS-WINNER-FIRST-NAME   TO FIN-FIRST-NAME.
064700     MOVE WS-WINNER-LAST-NAME    TO FIN-LAST-NAME.
064800     MOVE WS-WINNER-COMPANY      TO FIN-COMPANY.
064900*
065000     WRITE CNT-FINAL-CONTACT-REC.
065100     ADD 1 TO WS-FINAL-COUNT.
065200*
065300 3400-EXIT.
065400     EXIT.
065500*-----------------------------------------------------------------
065600* 3500-SET-JOB-COMPLETED - THE JOB HAS FINISHED FINALIZE.
065700*-----------------------------------------------------------------
065800 3500-SET-JOB-COMPLETED.
065900*
066000     SET JCT-STATUS-COMPLETED TO TRUE.
066100     MOVE SPACES TO JCT-ERROR-MESSAGE.
066200     REWRITE CNT-JOB-CONTROL-REC.
066300*
066400 3500-EXIT.
066500     EXIT.
066600*-----------------------------------------------------------------
066700* 3600-DISPLAY-JOB-SUMMARY - ONE-LINE CONTROL OUTPUT FOR THE
066800*                       OPERATOR LOG.
066900*-----------------------------------------------------------------
067000 3600-DISPLAY-JOB-SUMMARY.
067100*
067200     IF WS-FINALIZE-REJECTED
067300         DISPLAY "COBCNT20 JOB " WS-JOB-ID " FINALIZE REJECTED"
067400     ELSE
067500         DISPLAY "COBCNT20 JOB " WS-JOB-ID " COMPLETED"
067600                 " CONTACTS=" WS-FINAL-COUNT
067700                 " SKIPPED=" WS-SKIPPED-COUNT
067800     END-IF.
067900*
068000 3600-EXIT.
068100     EXIT.
068200*
068300*    END PROGRAM COBCNT20.
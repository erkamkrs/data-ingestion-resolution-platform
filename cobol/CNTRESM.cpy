000100*-----------------------------------------------------------------
000200*    CNTRESM - CONFLICT RESOLUTION RECORD
000300*              ONE RECORD PER RESOLVED ISSUE; THE OPERATOR'S
000400*              PICK OF WHICH STAGED ROW IS THE TRUTH.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF MYTELCO CDS APPLICATION--------------
000800*
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    ----------
001200*    1987-01-11  RKS  CNT-1004  ORIGINAL LAYOUT.
001300*-----------------------------------------------------------------
001400*    ** NO FILLER PAD ON THIS ONE - RECORD MUST STAY AT THE
001500*    ** EXACT 14 BYTES THE OPERATOR RESOLUTION EXTRACT USES **
001600 01  CNT-RESOLUTION-REC.
001700     03  RES-ISSUE-ID               PIC 9(7).
001800     03  RES-CHOSEN-ROW-ID          PIC 9(7).

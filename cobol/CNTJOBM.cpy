000100*-----------------------------------------------------------------
000200*    CNTJOBM - JOB CONTROL RECORD
000300*              ONE RECORD PER INGEST JOB NUMBER; CARRIES THE
000400*              JOB'S STATUS AND RUN TOTALS ACROSS JOB STEPS.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF MYTELCO CDS APPLICATION--------------
000800*
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    ----------
001200*    1987-01-09  RKS  CNT-1001  ORIGINAL LAYOUT.
001300*    1988-02-14  RKS  CNT-1018  ADDED JCT-ERROR-MESSAGE FOR THE
001400*                              FAILED STATUS.
001500*-----------------------------------------------------------------
001600 01  CNT-JOB-CONTROL-REC.
001700     03  JCT-JOB-ID                 PIC 9(7).
001800     03  JCT-STATUS                 PIC X(12).
001900         88  JCT-STATUS-PENDING          VALUE 'PENDING'.
002000         88  JCT-STATUS-PROCESSING       VALUE 'PROCESSING'.
002100         88  JCT-STATUS-NEEDS-REVIEW     VALUE 'NEEDS_REVIEW'.
002200         88  JCT-STATUS-COMPLETED        VALUE 'COMPLETED'.
002300         88  JCT-STATUS-FAILED           VALUE 'FAILED'.
002400     03  JCT-TOTAL-ROWS             PIC 9(7) COMP-3.
002500     03  JCT-VALID-ROWS             PIC 9(7) COMP-3.
002600     03  JCT-INVALID-ROWS           PIC 9(7) COMP-3.
002700     03  JCT-CONFLICT-COUNT         PIC 9(7) COMP-3.
002800     03  JCT-ERROR-MESSAGE          PIC X(120).
002900     03  FILLER                     PIC X(08).

000100*-----------------------------------------------------------------
000200*    CNTFINM - FINAL CONTACT MASTER RECORD
000300*              ONE RECORD PER DISTINCT (JOB, EMAIL) ONCE THE
000400*              JOB HAS BEEN FINALIZED.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF MYTELCO CDS APPLICATION--------------
000800*
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    ----------
001200*    1987-01-11  RKS  CNT-1004  ORIGINAL LAYOUT.
001300*-----------------------------------------------------------------
001400*    ** NO FILLER PAD ON THIS ONE - RECORD MUST STAY AT THE
001500*    ** EXACT 177 BYTES THE DOWNSTREAM EXTRACT JOBS EXPECT **
001600 01  CNT-FINAL-CONTACT-REC.
001700     03  FIN-JOB-ID                 PIC 9(7).
001800     03  FIN-EMAIL                  PIC X(80).
001900     03  FIN-FIRST-NAME             PIC X(30).
002000     03  FIN-LAST-NAME              PIC X(30).
002100     03  FIN-COMPANY                PIC X(30).
